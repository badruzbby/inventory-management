000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. STKRPT.
000400 AUTHOR. T. OKONERO.
000500 INSTALLATION. GREENFIELD WAREHOUSE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN. 03/16/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  STKRPT  -  STOCK VALUATION REPORT                             *
001200*                                                                *
001300*  LISTS EVERY ACTIVE PRODUCT (PROD-ACTIVE = "Y") IN PROD-ID      *
001400*  ORDER, ONE LINE EACH, WITH ITS CURRENT ON-HAND QUANTITY, ITS   *
001500*  REORDER (MINIMUM) LEVEL, BUY/SELL PRICE, SUPPLIER NAME, A      *
001600*  LOW-STOCK FLAG, AND THE EXTENDED STOCK VALUE AT BUY PRICE.     *
001700*  SUPPLIER NAME IS PULLED FROM A SUPPLIER TABLE BUILT IN         *
001800*  WORKING STORAGE SO WE ARE NOT RE-READING SUPPLIER.DAT FOR      *
001900*  EVERY PRODUCT LINE.  THIS IS A FLAT LISTING - NO BRANCH OR     *
002000*  OTHER CONTROL BREAK AND NO GRAND TOTAL LINE, PER THE STANDING  *
002100*  REPORT SPECIFICATION FOR THIS RUN.                             *
002200******************************************************************
002300*
002400* MAINT LOG
002500*   ORIGINAL SALES YTD REPORT, BRANCH CONTROL BREAK
002600*   WITH PAGE HEADINGS. . . . . . . . . . . . . . . . . . T.OKONERO
002700*   03/16/91 - RECAST AS THE WAREHOUSE STOCK VALUATION
002800*              REPORT, BRANCH BREAK REMOVED - REPORT IS A
002900*              FLAT LISTING OF ACTIVE PRODUCTS. . . . . . T.OKONERO
003000*   07/14/92 - LOAD SUPPLIER.DAT INTO A SEARCH TABLE SO
003100*              SUPPLIER NAME CAN BE PRINTED ON EACH
003200*              STOCK LINE. . . . . . . . . . . . . . . . .T.OKONERO
003300*   05/19/94 - ADDED LOW-STOCK FLAG (CURRENT VS MINIMUM
003400*              STOCK), REQUEST IM-0128. . . . . . . . . . T.OKONERO
003500*   09/22/98 - Y2K REMEDIATION: RUN DATE IN HEADING
003600*              WIDENED TO 4-DIGIT YEAR, DROPPED THE
003700*              FUNCTION CURRENT-DATE CALL IN FAVOR OF
003800*              ACCEPT FROM DATE SO THE COMPILER WE RUN
003900*              ON DOES NOT HAVE TO SUPPORT IT . . . . . . R.HARGROVE
004000*   11/03/00 - WROTE STOCK-REPORT.DAT (MACHINE-READABLE
004100*              COPY OF THE LISTING) ALONGSIDE THE PRINTED
004200*              REPORT, REQUEST IM-0211. . . . . . . . . . R.HARGROVE
004300*   07/09/03 - ADDED UPSI-0 RERUN-SWITCH TO MATCH THE
004400*              OTHER BATCH PROGRAMS . . . . . . . . . . . R.HARGROVE
004500******************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SOURCE-COMPUTER. IBM-4381.
005200 OBJECT-COMPUTER. IBM-4381.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
005600                            OFF STATUS IS NORMAL-RUN.
005700*
005800 INPUT-OUTPUT SECTION.
005900*
006000 FILE-CONTROL.
006100     SELECT PRODUCT-MASTER ASSIGN TO PRODMAST
006200                     ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT SUPPLIER-MASTER ASSIGN TO SUPPMAST
006400                     ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT STOCK-REPORT-FILE ASSIGN TO STOCKDAT
006600                     ORGANIZATION IS LINE SEQUENTIAL
006700                     FILE STATUS IS STOCKDAT-FILE-STATUS.
006800     SELECT STOCK-REPORT-PRINT ASSIGN TO STOCKPRN
006900                     ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  PRODUCT-MASTER.
007600*
007700 01  PRODUCT-MASTER-RECORD          PIC X(750).
007800*
007900 FD  SUPPLIER-MASTER.
008000*
008100 01  SUPPLIER-MASTER-RECORD         PIC X(500).
008200*
008300 FD  STOCK-REPORT-FILE.
008400*
008500 01  STOCK-REPORT-FILE-RECORD       PIC X(400).
008600*
008700 FD  STOCK-REPORT-PRINT.
008800*
008900 01  PRINT-AREA                     PIC X(132).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009210 77  PRODMAST-EOF-SWITCH        PIC X   VALUE "N".
009220     88  PRODMAST-EOF                   VALUE "Y".
009230 77  PRODUCT-LINE-COUNT         PIC S9(5) COMP VALUE ZERO.
009240*
009300 01  SWITCHES.
009600     05  SUPPMAST-EOF-SWITCH       PIC X   VALUE "N".
009700         88  SUPPMAST-EOF                  VALUE "Y".
009800     05  SUPPLIER-FOUND-SWITCH     PIC X   VALUE "N".
009900         88  SUPPLIER-FOUND                VALUE "Y".
009950     05  FILLER                    PIC X(001).
010000*
010100 01  FILE-STATUS-FIELDS.
010200     05  STOCKDAT-FILE-STATUS      PIC XX.
010300         88  STOCKDAT-SUCCESSFUL           VALUE "00".
010350     05  FILLER                    PIC X(002).
010400*
010500 01  COUNTERS.
010600     05  SUPP-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.
010700     05  SUPP-IDX                  PIC S9(4) COMP VALUE ZERO.
010900     05  PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
011000     05  LINES-ON-PAGE             PIC S9(3) COMP VALUE +55.
011100     05  LINE-COUNT                PIC S9(3) COMP VALUE +99.
011150     05  FILLER                    PIC X(002).
011200*
011300 01  SUPP-TABLE-AREA.
011400     05  SUPP-TABLE OCCURS 1 TO 1000 TIMES
011500                 DEPENDING ON SUPP-TABLE-COUNT
011600                 ASCENDING KEY IS ST-SUPP-ID
011700                 INDEXED BY SUPP-IDX.
011800         10  ST-SUPP-ID            PIC 9(09).
011900         10  ST-SUPP-NAME          PIC X(100).
012000*
012100 01  WS-CURRENT-DATE-FIELDS.
012200     05  WS-CURRENT-DATE           PIC 9(06).
012300     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
012400         10  WS-CD-YY              PIC 9(02).
012500         10  WS-CD-MM              PIC 9(02).
012600         10  WS-CD-DD              PIC 9(02).
012700     05  WS-CD-CCYY                PIC 9(04).
012750     05  FILLER                    PIC X(002).
012800*
012900 01  STOCK-VALUE-WORK-FIELDS.
013000     05  WS-STOCK-VALUE            PIC S9(11)V99 COMP-3.
013050     05  FILLER                    PIC X(002).
013100*
013200 01  STOCK-REPORT-LINE.
013300     05  SR-PRODUCT-ID             PIC 9(09).
013400     05  SR-PRODUCT-NAME           PIC X(100).
013500     05  SR-CATEGORY               PIC X(050).
013600     05  SR-SKU                    PIC X(020).
013700     05  SR-CURRENT-STOCK          PIC S9(7)     COMP-3.
013800     05  SR-MINIMUM-STOCK          PIC S9(7)     COMP-3.
013900     05  SR-PRICE-IN               PIC S9(8)V99  COMP-3.
014000     05  SR-PRICE-OUT              PIC S9(8)V99  COMP-3.
014100     05  SR-SUPPLIER-NAME          PIC X(100).
014200     05  SR-LOW-STOCK              PIC X(001).
014300         88  SR-IS-LOW-STOCK               VALUE "Y".
014400     05  SR-STOCK-VALUE            PIC S9(11)V99 COMP-3.
014500     05  FILLER                    PIC X(020).
014600*
014700 01  HEADING-LINE-1.
014800     05  FILLER          PIC X(7)    VALUE "DATE:  ".
014900     05  HL1-MM          PIC 9(2).
015000     05  FILLER          PIC X(1)    VALUE "/".
015100     05  HL1-DD          PIC 9(2).
015200     05  FILLER          PIC X(1)    VALUE "/".
015300     05  HL1-CCYY        PIC 9(4).
015400     05  FILLER          PIC X(13)   VALUE SPACE.
015500     05  FILLER          PIC X(24)   VALUE "STOCK VALUATION REPORT ".
015600     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
015700     05  HL1-PAGE-NUMBER PIC ZZZ9.
015800     05  FILLER          PIC X(64)   VALUE SPACE.
015900*
016000 01  HEADING-LINE-2.
016100     05  FILLER      PIC X(9)   VALUE "PROD ID  ".
016200     05  FILLER      PIC X(24)  VALUE "PRODUCT NAME            ".
016300     05  FILLER      PIC X(14)  VALUE "CATEGORY      ".
016400     05  FILLER      PIC X(10)  VALUE "SKU       ".
016500     05  FILLER      PIC X(8)   VALUE "  STOCK ".
016600     05  FILLER      PIC X(8)   VALUE "  MINQT ".
016700     05  FILLER      PIC X(11)  VALUE " PRICE-IN  ".
016800     05  FILLER      PIC X(11)  VALUE " PRICE-OUT ".
016900     05  FILLER      PIC X(22)  VALUE "SUPPLIER NAME         ".
017000     05  FILLER      PIC X(3)   VALUE "LOW".
017100     05  FILLER      PIC X(12)  VALUE " STOCK VALUE".
017200*
017300 01  PRODUCT-LINE.
017400     05  FILLER               PIC X(1)       VALUE SPACE.
017500     05  PL-PRODUCT-ID        PIC 9(9).
017600     05  FILLER               PIC X(1)       VALUE SPACE.
017700     05  PL-PRODUCT-NAME      PIC X(22).
017800     05  FILLER               PIC X(2)       VALUE SPACE.
017900     05  PL-CATEGORY          PIC X(12).
018000     05  FILLER               PIC X(2)       VALUE SPACE.
018100     05  PL-SKU               PIC X(8).
018200     05  FILLER               PIC X(2)       VALUE SPACE.
018300     05  PL-CURRENT-STOCK     PIC ZZZ,ZZ9-.
018400     05  FILLER               PIC X(1)       VALUE SPACE.
018500     05  PL-MINIMUM-STOCK     PIC ZZZ,ZZ9-.
018600     05  FILLER               PIC X(1)       VALUE SPACE.
018700     05  PL-PRICE-IN          PIC Z,ZZ9.99-.
018800     05  FILLER               PIC X(1)       VALUE SPACE.
018900     05  PL-PRICE-OUT         PIC Z,ZZ9.99-.
019000     05  FILLER               PIC X(1)       VALUE SPACE.
019100     05  PL-SUPPLIER-NAME     PIC X(20).
019200     05  FILLER               PIC X(1)       VALUE SPACE.
019300     05  PL-LOW-STOCK         PIC X(3).
019400     05  FILLER               PIC X(1)       VALUE SPACE.
019500     05  PL-STOCK-VALUE       PIC ZZ,ZZZ,ZZ9.99-.
019600*
019800     COPY PRODMAST.
019900*
020100     COPY SUPPMAST.
020200*
020300 PROCEDURE DIVISION.
020400*
020500 000-PREPARE-STOCK-REPORT.
020600*
020700     ACCEPT WS-CURRENT-DATE FROM DATE.
020800     IF RERUN-REQUESTED
020900         DISPLAY "STKRPT - RUNNING IN RERUN MODE (UPSI-0 ON)".
021000     IF WS-CD-YY < 50
021100         COMPUTE WS-CD-CCYY = 2000 + WS-CD-YY
021200     ELSE
021300         COMPUTE WS-CD-CCYY = 1900 + WS-CD-YY.
021400     OPEN INPUT  PRODUCT-MASTER
021500               SUPPLIER-MASTER
021600          OUTPUT STOCK-REPORT-FILE
021700               STOCK-REPORT-PRINT.
021800     PERFORM 100-LOAD-SUPPLIER-TABLE THRU 100-EXIT.
021900     PERFORM 330-PRINT-HEADING-LINES THRU 330-EXIT.
022000     PERFORM 300-PREPARE-STOCK-LINES THRU 300-EXIT
022100         UNTIL PRODMAST-EOF.
022200     DISPLAY "STKRPT - PRODUCT LINES WRITTEN " PRODUCT-LINE-COUNT.
022300     CLOSE PRODUCT-MASTER
022400           SUPPLIER-MASTER
022500           STOCK-REPORT-FILE
022600           STOCK-REPORT-PRINT.
022700     STOP RUN.
022800*
022900 100-LOAD-SUPPLIER-TABLE.
023000*
023100     PERFORM 110-READ-SUPPLIER-RECORD THRU 110-EXIT.
023200     PERFORM 120-ADD-SUPPLIER-TO-TABLE THRU 120-EXIT
023300         WITH TEST AFTER
023400         UNTIL SUPPMAST-EOF.
023500 100-EXIT.
023600     EXIT.
023700*
023800 110-READ-SUPPLIER-RECORD.
023900*
024000     READ SUPPLIER-MASTER INTO SUPPLIER-RECORD
024100         AT END
024200             SET SUPPMAST-EOF TO TRUE.
024300 110-EXIT.
024400     EXIT.
024500*
024600 120-ADD-SUPPLIER-TO-TABLE.
024700*
024800     IF NOT SUPPMAST-EOF
024900         ADD 1 TO SUPP-TABLE-COUNT
025000         SET SUPP-IDX TO SUPP-TABLE-COUNT
025100         MOVE SUPP-ID   TO ST-SUPP-ID   (SUPP-IDX)
025200         MOVE SUPP-NAME TO ST-SUPP-NAME (SUPP-IDX)
025300         PERFORM 110-READ-SUPPLIER-RECORD THRU 110-EXIT.
025400 120-EXIT.
025500     EXIT.
025600*
025700 300-PREPARE-STOCK-LINES.
025800*
025900     PERFORM 310-READ-PRODUCT-RECORD THRU 310-EXIT.
026000     IF NOT PRODMAST-EOF AND PROD-ACTIVE
026100         PERFORM 320-FIND-SUPPLIER-NAME THRU 320-EXIT
026200         PERFORM 330-COMPUTE-STOCK-VALUE THRU 330-EXIT
026300         PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT
026400     END-IF.
026500 300-EXIT.
026600     EXIT.
026700*
026800 310-READ-PRODUCT-RECORD.
026900*
027000     READ PRODUCT-MASTER INTO PRODUCT-RECORD
027100         AT END
027200             SET PRODMAST-EOF TO TRUE.
027300 310-EXIT.
027400     EXIT.
027500*
027600 320-FIND-SUPPLIER-NAME.
027700*
027800     SET SUPPLIER-FOUND-SWITCH TO "N".
027900     MOVE SPACE TO SR-SUPPLIER-NAME.
028100     IF PROD-SUPPLIER-ID IS GREATER THAN ZERO
028200         AND SUPP-TABLE-COUNT IS GREATER THAN ZERO
028300         SEARCH ALL SUPP-TABLE
028400             AT END
028500                 CONTINUE
028600             WHEN ST-SUPP-ID (SUPP-IDX) = PROD-SUPPLIER-ID
028700                 MOVE ST-SUPP-NAME (SUPP-IDX) TO SR-SUPPLIER-NAME
028800         END-SEARCH
028900     END-IF.
029000 320-EXIT.
029100     EXIT.
029200*
029300 330-COMPUTE-STOCK-VALUE.
029400*
029500     MOVE PROD-ID              TO SR-PRODUCT-ID.
029600     MOVE PROD-NAME            TO SR-PRODUCT-NAME.
029700     MOVE PROD-CATEGORY        TO SR-CATEGORY.
029800     MOVE PROD-SKU             TO SR-SKU.
029900     MOVE PROD-STOCK           TO SR-CURRENT-STOCK.
030000     MOVE PROD-MIN-STOCK       TO SR-MINIMUM-STOCK.
030100     MOVE PROD-PRICE-IN        TO SR-PRICE-IN.
030200     MOVE PROD-PRICE-OUT       TO SR-PRICE-OUT.
030300     IF PROD-STOCK IS LESS THAN OR EQUAL TO PROD-MIN-STOCK
030400         MOVE "Y" TO SR-LOW-STOCK
030500     ELSE
030600         MOVE "N" TO SR-LOW-STOCK.
030700     COMPUTE SR-STOCK-VALUE ROUNDED =
030800         PROD-PRICE-IN * PROD-STOCK.
030900 330-EXIT.
031000     EXIT.
031100*
031200 350-WRITE-REPORT-LINE.
031300*
031400     WRITE STOCK-REPORT-FILE-RECORD FROM STOCK-REPORT-LINE.
031500     IF NOT STOCKDAT-SUCCESSFUL
031600         DISPLAY "WRITE ERROR ON STOCKDAT FOR PRODUCT ID "
031700             SR-PRODUCT-ID
031800         DISPLAY "FILE STATUS CODE IS " STOCKDAT-FILE-STATUS.
031900     IF LINE-COUNT IS GREATER THAN LINES-ON-PAGE
032000         PERFORM 330-PRINT-HEADING-LINES THRU 330-EXIT.
032100     MOVE SR-PRODUCT-ID       TO PL-PRODUCT-ID.
032200     MOVE SR-PRODUCT-NAME     TO PL-PRODUCT-NAME.
032300     MOVE SR-CATEGORY         TO PL-CATEGORY.
032400     MOVE SR-SKU              TO PL-SKU.
032500     MOVE SR-CURRENT-STOCK    TO PL-CURRENT-STOCK.
032600     MOVE SR-MINIMUM-STOCK    TO PL-MINIMUM-STOCK.
032700     MOVE SR-PRICE-IN         TO PL-PRICE-IN.
032800     MOVE SR-PRICE-OUT        TO PL-PRICE-OUT.
032900     MOVE SR-SUPPLIER-NAME    TO PL-SUPPLIER-NAME.
033000     MOVE SR-LOW-STOCK        TO PL-LOW-STOCK.
033100     MOVE SR-STOCK-VALUE      TO PL-STOCK-VALUE.
033200     MOVE PRODUCT-LINE        TO PRINT-AREA.
033300     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
033400     ADD 1 TO LINE-COUNT.
033500     ADD 1 TO PRODUCT-LINE-COUNT.
033600 350-EXIT.
033700     EXIT.
033800*
033900 330-PRINT-HEADING-LINES.
034000*
034100     ADD 1 TO PAGE-COUNT.
034200     MOVE WS-CD-MM       TO HL1-MM.
034300     MOVE WS-CD-DD       TO HL1-DD.
034400     MOVE WS-CD-CCYY     TO HL1-CCYY.
034500     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
034600     MOVE HEADING-LINE-1 TO PRINT-AREA.
034700     WRITE PRINT-AREA AFTER ADVANCING TOP-OF-FORM.
034800     MOVE HEADING-LINE-2 TO PRINT-AREA.
034900     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
035000     MOVE 4 TO LINE-COUNT.
035100 330-EXIT.
035200     EXIT.
035300******************************************************************
