000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. TXNSUM.
000400 AUTHOR. R. HARGROVE.
000500 INSTALLATION. GREENFIELD WAREHOUSE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN. 04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  TXNSUM  -  TRANSACTION SUMMARY REPORT                         *
001200*                                                                *
001300*  READS A START/END DATE OFF A ONE-CARD PARAMETER FILE, THEN     *
001400*  SELECTS EVERY TRANSACTION.DAT RECORD WHOSE TXN-DATE FALLS      *
001500*  WITHIN THAT RANGE (INCLUSIVE), SORTS THE SELECTED RECORDS      *
001600*  ASCENDING BY TXN-DATE, AND WRITES ONE TXN-SUMMARY-LINE PER     *
001700*  CALENDAR DATE GIVING THE COUNT OF RECEIPTS AND ISSUES AND      *
001800*  THE TOTAL DOLLAR VALUE MOVED EACH WAY.  TRANSACTION.DAT IS     *
001900*  NOT CARRIED IN DATE ORDER ON DISK (IT IS WRITTEN IN POSTING    *
002000*  ORDER BY PRDPOST) SO THE SORT STEP BELOW IS WHAT PUTS IT IN    *
002100*  DATE SEQUENCE FOR THE CONTROL BREAK.  THE REPORTING PERIOD     *
002200*  IS ALWAYS ONE CALENDAR DAY FOR THIS RUN, SO TS-PERIOD IS       *
002300*  ALWAYS MOVED THE LITERAL "DAILY".                              *
002400******************************************************************
002500*
002600* MAINT LOG
002700*   ORIGINAL PROGRAM, SORT/MERGE OF RECEIPT TRANSACTIONS
002800*   AGAINST THE OLD INVENTORY MASTER TO BUILD A NEW
002900*   MASTER. . . . . . . . . . . . . . . . . . . . . . . . T.OKONERO
003000*   04/02/91 - INITIAL RELEASE TO PRODUCTION. . . . . . . R.HARGROVE
003100*   07/14/92 - RECAST AS THE TRANSACTION SUMMARY REPORT -
003200*              SORT NOW FEEDS A CONTROL-BREAK REPORT
003300*              INSTEAD OF A MASTER UPDATE, REQUEST
003400*              IM-0106. . . . . . . . . . . . . . . . . . R.HARGROVE
003500*   08/02/93 - ADDED START/END DATE PARAMETER CARD SO THE
003600*              REQUESTED RANGE NO LONGER HAS TO BE
003700*              RECOMPILED IN, REQUEST IM-0109 . . . . . . T.OKONERO
003800*   05/19/94 - ADDED IN-TXN/OUT-TXN VALUE TOTALS AND
003900*              TS-NET-VALUE, REQUEST IM-0128 . . . . . .  T.OKONERO
004000*   09/22/98 - Y2K REMEDIATION: PARAMETER CARD DATES
004100*              WIDENED TO 4-DIGIT YEAR (CCYYMMDD) TO
004200*              MATCH TXN-DATE ON THE TRANSACTION MASTER . R.HARGROVE
004300*   07/09/03 - ADDED UPSI-0 RERUN-SWITCH TO MATCH THE
004400*              OTHER BATCH PROGRAMS. . . . . . . . . . .  R.HARGROVE
004450*   11/18/04 - 230-RELEASE-SELECTED-TRANSACTION WAS MOVING
004460*              TRANSACTION-RECORD TO SORT-WORK-RECORD AS A
004470*              GROUP - THE TWO RECORDS DO NOT LINE UP
004480*              BYTE FOR BYTE SO THE SORT KEY AND THE
004490*              ACCUMULATED TOTALS CAME OUT AS GARBAGE.
004495*              CHANGED TO FIELD-LEVEL MOVES, REQUEST
004496*              IM-0233. . . . . . . . . . . . . . . . . .  T.OKONERO
004500******************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SOURCE-COMPUTER. IBM-4381.
005200 OBJECT-COMPUTER. IBM-4381.
005300 SPECIAL-NAMES.
005400     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
005500                            OFF STATUS IS NORMAL-RUN.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT TRANSACTION-FILE ASSIGN TO TRANIN
006300                     ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT SORTWORK ASSIGN TO SORTWK1.
006500     SELECT TXN-SUMMARY-FILE ASSIGN TO TXNSUMD
006600                     ORGANIZATION IS LINE SEQUENTIAL
006700                     FILE STATUS IS TXNSUMD-FILE-STATUS.
006800     SELECT TXN-SUMMARY-PRINT ASSIGN TO TXNSUMP
006900                     ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  PARM-CARD-FILE.
007600*
007700 01  PARM-CARD-RECORD.
007800     05  PC-START-DATE           PIC 9(08).
007900     05  PC-END-DATE             PIC 9(08).
008000     05  FILLER                  PIC X(064).
008100*
008200 FD  TRANSACTION-FILE.
008300*
008400 01  TRANSACTION-FILE-RECORD     PIC X(650).
008500*
008600 SD  SORTWORK.
008700*
008800 01  SORT-WORK-RECORD.
008900     05  SW-TXN-DATE             PIC 9(08).
009000     05  SW-TXN-TYPE             PIC X(003).
009100     05  SW-TXN-TOTAL-PRICE      PIC S9(9)V99 COMP-3.
009200     05  FILLER                  PIC X(628).
009300*
009400 FD  TXN-SUMMARY-FILE.
009500*
009600 01  TXN-SUMMARY-FILE-RECORD     PIC X(100).
009700*
009800 FD  TXN-SUMMARY-PRINT.
009900*
010000 01  PRINT-AREA                  PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010310 77  TRANSACTION-EOF-SWITCH         PIC X  VALUE "N".
010320     88  TRANSACTION-EOF                   VALUE "Y".
010330 77  TXN-SELECTED-COUNT             PIC S9(9) COMP VALUE ZERO.
010340*
010400 01  SWITCHES.
010700     05  SORTWORK-EOF-SWITCH           PIC X  VALUE "N".
010800         88  SORTWORK-EOF                     VALUE "Y".
010900     05  FIRST-DATE-GROUP-SWITCH       PIC X  VALUE "Y".
011000         88  FIRST-DATE-GROUP                 VALUE "Y".
011100     05  TRAN-IN-RANGE-SWITCH          PIC X  VALUE "N".
011200         88  TRAN-IN-RANGE                    VALUE "Y".
011250     05  FILLER                        PIC X(001).
011300*
011400 01  FILE-STATUS-FIELDS.
011500     05  TXNSUMD-FILE-STATUS          PIC XX.
011600         88  TXNSUMD-SUCCESSFUL               VALUE "00".
011650     05  FILLER                       PIC X(002).
011700*
011800 01  COUNTERS.
012000     05  DATE-LINE-COUNT              PIC S9(5) COMP VALUE ZERO.
012100     05  PAGE-COUNT                   PIC S9(3) COMP VALUE ZERO.
012200     05  LINE-COUNT                   PIC S9(3) COMP VALUE +99.
012300     05  LINES-ON-PAGE                PIC S9(3) COMP VALUE +55.
012350     05  FILLER                       PIC X(002).
012400*
012500 01  REQUESTED-DATE-RANGE.
012510     05  WS-START-DATE                PIC 9(08).
012520     05  WS-START-DATE-R REDEFINES WS-START-DATE.
012530         10  WS-START-CCYY            PIC 9(04).
012540         10  WS-START-MM              PIC 9(02).
012550         10  WS-START-DD              PIC 9(02).
012600     05  WS-END-DATE                  PIC 9(08).
012610     05  WS-END-DATE-R REDEFINES WS-END-DATE.
012620         10  WS-END-CCYY              PIC 9(04).
012630         10  WS-END-MM                PIC 9(02).
012640         10  WS-END-DD                PIC 9(02).
012650     05  FILLER                       PIC X(002).
012800*
012900 01  TS-TRANSACTION-WORK.
013000     05  TW-TXN-DATE                  PIC 9(08).
013100     05  TW-TXN-TYPE                  PIC X(003).
013200     05  TW-TXN-TOTAL-PRICE           PIC S9(9)V99 COMP-3.
013250     05  FILLER                       PIC X(002).
013300*
013400 01  TXN-SUMMARY-LINE.
013500     05  TS-DATE                      PIC 9(08).
013600     05  TS-PERIOD                    PIC X(007).
013700     05  TS-TOTAL-TXN                 PIC S9(9) COMP-3.
013800     05  TS-IN-TXN                    PIC S9(9) COMP-3.
013900     05  TS-OUT-TXN                   PIC S9(9) COMP-3.
014000     05  TS-TOTAL-IN-VALUE            PIC S9(11)V99 COMP-3.
014100     05  TS-TOTAL-OUT-VALUE           PIC S9(11)V99 COMP-3.
014200     05  TS-NET-VALUE                 PIC S9(11)V99 COMP-3.
014300     05  FILLER                       PIC X(020).
014400*
014500 01  HEADING-LINE-1.
014600     05  FILLER      PIC X(10)  VALUE "DATE      ".
014700     05  FILLER      PIC X(09)  VALUE "PERIOD   ".
014800     05  FILLER      PIC X(12)  VALUE "TOTAL TXN   ".
014900     05  FILLER      PIC X(10)  VALUE "IN TXN    ".
015000     05  FILLER      PIC X(10)  VALUE "OUT TXN   ".
015100     05  FILLER      PIC X(17)  VALUE "  TOTAL IN VALUE ".
015200     05  FILLER      PIC X(17)  VALUE "  TOTAL OUT VALUE".
015300     05  FILLER      PIC X(16)  VALUE "   NET VALUE    ".
015400*
015500 01  SUMMARY-LINE.
015600     05  SL-DATE                PIC 9(8).
015700     05  FILLER                 PIC X(2)       VALUE SPACE.
015800     05  SL-PERIOD              PIC X(7).
015900     05  FILLER                 PIC X(2)       VALUE SPACE.
016000     05  SL-TOTAL-TXN           PIC ZZZ,ZZ9-.
016100     05  FILLER                 PIC X(2)       VALUE SPACE.
016200     05  SL-IN-TXN              PIC ZZ,ZZ9-.
016300     05  FILLER                 PIC X(2)       VALUE SPACE.
016400     05  SL-OUT-TXN             PIC ZZ,ZZ9-.
016500     05  FILLER                 PIC X(2)       VALUE SPACE.
016600     05  SL-TOTAL-IN-VALUE      PIC Z,ZZZ,ZZ9.99-.
016700     05  FILLER                 PIC X(1)       VALUE SPACE.
016800     05  SL-TOTAL-OUT-VALUE     PIC Z,ZZZ,ZZ9.99-.
016900     05  FILLER                 PIC X(1)       VALUE SPACE.
017000     05  SL-NET-VALUE           PIC Z,ZZZ,ZZ9.99-.
017100*
017200     COPY TRANREC.
017300*
017400 PROCEDURE DIVISION.
017500*
017600 000-SUMMARIZE-TRANSACTIONS.
017700*
017800     IF RERUN-REQUESTED
017900         DISPLAY "TXNSUM - RUNNING IN RERUN MODE (UPSI-0 ON)".
018000     OPEN INPUT  PARM-CARD-FILE.
018100     READ PARM-CARD-FILE INTO REQUESTED-DATE-RANGE.
018200     CLOSE PARM-CARD-FILE.
018300     MOVE PC-START-DATE TO WS-START-DATE.
018400     MOVE PC-END-DATE   TO WS-END-DATE.
018500     OPEN INPUT  TRANSACTION-FILE
018600          OUTPUT TXN-SUMMARY-FILE
018700               TXN-SUMMARY-PRINT.
018800     SORT SORTWORK
018900         ON ASCENDING KEY SW-TXN-DATE
019000         INPUT PROCEDURE IS 100-EDIT-TRANSACTIONS
019100         OUTPUT PROCEDURE IS 400-SUMMARIZE-SORTED-TRANSACTIONS.
019200     DISPLAY "TXNSUM - TRANSACTIONS SELECTED " TXN-SELECTED-COUNT.
019300     DISPLAY "TXNSUM - SUMMARY LINES WRITTEN   " DATE-LINE-COUNT.
019400     CLOSE TRANSACTION-FILE
019500           TXN-SUMMARY-FILE
019600           TXN-SUMMARY-PRINT.
019700     STOP RUN.
019800*
019900 100-EDIT-TRANSACTIONS.
020000*
020100     PERFORM 200-EDIT-ONE-TRANSACTION THRU 200-EXIT
020200         UNTIL TRANSACTION-EOF.
020300 100-EXIT.
020400     EXIT.
020500*
020600 200-EDIT-ONE-TRANSACTION.
020700*
020800     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.
020900     IF NOT TRANSACTION-EOF
021000         PERFORM 220-CHECK-DATE-RANGE THRU 220-EXIT
021100         IF TRAN-IN-RANGE
021200             PERFORM 230-RELEASE-SELECTED-TRANSACTION THRU 230-EXIT
021300         END-IF
021400     END-IF.
021500 200-EXIT.
021600     EXIT.
021700*
021800 210-READ-TRANSACTION.
021900*
022000     READ TRANSACTION-FILE INTO TRANSACTION-RECORD
022100         AT END
022200             SET TRANSACTION-EOF TO TRUE.
022300 210-EXIT.
022400     EXIT.
022500*
022600 220-CHECK-DATE-RANGE.
022700*
022800     SET TRAN-IN-RANGE TO FALSE.
022900     IF     TXN-DATE IS GREATER THAN OR EQUAL TO WS-START-DATE
023000        AND TXN-DATE IS LESS THAN OR EQUAL TO WS-END-DATE
023100         SET TRAN-IN-RANGE TO TRUE.
023200 220-EXIT.
023300     EXIT.
023400*
023500 230-RELEASE-SELECTED-TRANSACTION.
023600*
023650     MOVE TXN-DATE          TO SW-TXN-DATE.
023660     MOVE TXN-TYPE          TO SW-TXN-TYPE.
023670     MOVE TXN-TOTAL-PRICE   TO SW-TXN-TOTAL-PRICE.
023700     RELEASE SORT-WORK-RECORD.
023800     ADD 1 TO TXN-SELECTED-COUNT.
023900 230-EXIT.
024000     EXIT.
024100*
024200 400-SUMMARIZE-SORTED-TRANSACTIONS.
024300*
024400     PERFORM 330-PRINT-HEADING-LINES THRU 330-EXIT.
024500     PERFORM 410-RETURN-SORTED-TRANSACTION THRU 410-EXIT.
024600     PERFORM 420-ACCUMULATE-TRANSACTION THRU 420-EXIT
024700         WITH TEST AFTER
024800         UNTIL SORTWORK-EOF.
024900     IF NOT FIRST-DATE-GROUP
025000         PERFORM 440-WRITE-SUMMARY-LINE THRU 440-EXIT.
025100 400-EXIT.
025200     EXIT.
025300*
025400 410-RETURN-SORTED-TRANSACTION.
025500*
025600     RETURN SORTWORK INTO TS-TRANSACTION-WORK
025700         AT END
025800             SET SORTWORK-EOF TO TRUE.
025900 410-EXIT.
026000     EXIT.
026100*
026200 420-ACCUMULATE-TRANSACTION.
026300*
026400     IF FIRST-DATE-GROUP
026500         MOVE TW-TXN-DATE TO TS-DATE
026600         SET FIRST-DATE-GROUP-SWITCH TO "N"
026700     ELSE
026800         IF TW-TXN-DATE NOT EQUAL TO TS-DATE
026900             PERFORM 440-WRITE-SUMMARY-LINE THRU 440-EXIT
027000             MOVE TW-TXN-DATE TO TS-DATE
027100         END-IF
027200     END-IF.
027300     ADD 1 TO TS-TOTAL-TXN.
027400     IF TW-TXN-TYPE EQUAL TO "IN "
027500         ADD 1 TO TS-IN-TXN
027600         ADD TW-TXN-TOTAL-PRICE TO TS-TOTAL-IN-VALUE
027700     ELSE
027800         ADD 1 TO TS-OUT-TXN
027900         ADD TW-TXN-TOTAL-PRICE TO TS-TOTAL-OUT-VALUE.
028000     PERFORM 410-RETURN-SORTED-TRANSACTION THRU 410-EXIT.
028100 420-EXIT.
028200     EXIT.
028300*
028400 440-WRITE-SUMMARY-LINE.
028500*
028600     MOVE "DAILY" TO TS-PERIOD.
028700     COMPUTE TS-NET-VALUE =
028800         TS-TOTAL-IN-VALUE - TS-TOTAL-OUT-VALUE.
028900     WRITE TXN-SUMMARY-FILE-RECORD FROM TXN-SUMMARY-LINE.
029000     IF NOT TXNSUMD-SUCCESSFUL
029100         DISPLAY "WRITE ERROR ON TXNSUMD FOR DATE " TS-DATE
029200         DISPLAY "FILE STATUS CODE IS " TXNSUMD-FILE-STATUS.
029300     IF LINE-COUNT IS GREATER THAN LINES-ON-PAGE
029400         PERFORM 330-PRINT-HEADING-LINES THRU 330-EXIT.
029500     MOVE TS-DATE             TO SL-DATE.
029600     MOVE TS-PERIOD           TO SL-PERIOD.
029700     MOVE TS-TOTAL-TXN        TO SL-TOTAL-TXN.
029800     MOVE TS-IN-TXN           TO SL-IN-TXN.
029900     MOVE TS-OUT-TXN          TO SL-OUT-TXN.
030000     MOVE TS-TOTAL-IN-VALUE   TO SL-TOTAL-IN-VALUE.
030100     MOVE TS-TOTAL-OUT-VALUE  TO SL-TOTAL-OUT-VALUE.
030200     MOVE TS-NET-VALUE        TO SL-NET-VALUE.
030300     MOVE SUMMARY-LINE        TO PRINT-AREA.
030400     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
030500     ADD 1 TO LINE-COUNT.
030600     ADD 1 TO DATE-LINE-COUNT.
030700     MOVE ZERO TO TS-TOTAL-TXN TS-IN-TXN TS-OUT-TXN
030800                   TS-TOTAL-IN-VALUE TS-TOTAL-OUT-VALUE
030900                   TS-NET-VALUE.
031000 440-EXIT.
031100     EXIT.
031200*
031300 330-PRINT-HEADING-LINES.
031400*
031500     ADD 1 TO PAGE-COUNT.
031600     MOVE HEADING-LINE-1 TO PRINT-AREA.
031700     WRITE PRINT-AREA AFTER ADVANCING PAGE.
031800     MOVE 2 TO LINE-COUNT.
031900 330-EXIT.
032000     EXIT.
032100******************************************************************
