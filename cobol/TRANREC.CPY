000100******************************************************************
000200** TRANREC - TRANSACTION DETAIL RECORD LAYOUT
000300**
000400** ONE ENTRY PER STOCK MOVEMENT (RECEIPT OR ISSUE).  KEY IS
000500** TXN-ID.  CARRIED IN TRANSACTION.DAT, LINE SEQUENTIAL, IN THE
000600** ORDER THE MOVEMENT WAS RECORDED (NOT SORTED BY DATE).  THE
000700** POSTING ENGINE READS THE FILE IN THIS ORDER; THE TRANSACTION
000800** SUMMARY REPORT SORTS ITS OWN WORKING COPY BY TXN-DATE.
000900**
001000** MAINT LOG
001100**   INITIAL LAYOUT . . . . . . . . . . . . . . . . . . T.OKONERO
001200**   ADDED TXN-REFERENCE-NUMBER FOR PO/INVOICE CROSS-REF
001300**   REQUEST IM-0203  . . . . . . . . . . . . . . . . . T.OKONERO
001400******************************************************************
001500
001600    01  TRANSACTION-RECORD.
001700        05  TXN-ID                      PIC 9(09).
001800        05  TXN-PRODUCT-ID              PIC 9(09).
001900        05  TXN-TYPE                    PIC X(003).
002000            88  TXN-IS-RECEIPT               VALUE "IN ".
002100            88  TXN-IS-ISSUE                 VALUE "OUT".
002200        05  TXN-QUANTITY                PIC S9(7)     COMP-3.
002300        05  TXN-UNIT-PRICE              PIC S9(8)V99  COMP-3.
002400        05  TXN-TOTAL-PRICE             PIC S9(9)V99  COMP-3.
002500        05  TXN-SUPPLIER-ID             PIC 9(09).
002600        05  TXN-USER-ID                 PIC 9(09).
002700        05  TXN-NOTES                   PIC X(500).
002800        05  TXN-REFERENCE-NUMBER        PIC X(050).
002900        05  TXN-DATE                    PIC 9(08).
003000        05  TXN-DATE-R REDEFINES TXN-DATE.
003100            10  TXN-DATE-CCYY           PIC 9(04).
003200            10  TXN-DATE-MM             PIC 9(02).
003300            10  TXN-DATE-DD             PIC 9(02).
003400        05  FILLER                      PIC X(037).
003410
003420    77  TXN-RECORD-LENGTH           PIC S9(4) COMP VALUE +650.
003500******************************************************************
