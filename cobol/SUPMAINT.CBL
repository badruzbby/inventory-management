000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. SUPMAINT.
000400 AUTHOR. R. HARGROVE.
000500 INSTALLATION. GREENFIELD WAREHOUSE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN. 03/09/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  SUPMAINT  -  SUPPLIER MASTER MAINTENANCE                      *
001200*                                                                *
001300*  LOADS SUPPLIER.DAT INTO SUPP-TABLE, APPLIES ONE MAINTENANCE   *
001400*  TRANSACTION (ADD, CHANGE, OR DEACTIVATE) PER TRAN RECORD ON   *
001500*  MNTTRAN, THEN REWRITES THE FULL TABLE TO SUPPLIER.NEW.  AS    *
001600*  WITH PRDMAINT, A SUPPLIER IS NEVER PHYSICALLY REMOVED FROM    *
001700*  THE MASTER - DEACTIVATE SETS SUPP-ACTIVE TO "N" AND LEAVES    *
001800*  THE REST OF THE ROW ON FILE, SINCE PRODUCT RECORDS MAY        *
001900*  STILL CARRY THE OLD SUPPLIER-ID AS A HISTORICAL LINK.         *
002000*                                                                *
002100*  AS ON THE PRODUCT SIDE, NO TWO SUPPLIERS MAY SHARE THE SAME   *
002200*  NAME, IGNORING CASE - SEE 420-SEARCH-NAME-TABLE.              *
002300******************************************************************
002400*
002500* MAINT LOG
002600*   ORIGINAL PROGRAM - SEQUENTIAL MATCH/MERGE OF MNTTRAN
002700*   AGAINST OLDMAST BY ITEM NUMBER. . . . . . . . . . .  R.HARGROVE
002800*   03/09/91 - INITIAL RELEASE TO PRODUCTION . . . . . . R.HARGROVE
002900*   07/14/92 - REPLACED PHYSICAL DELETE WITH SUPP-ACTIVE
003000*              SOFT-DELETE FLAG, SAME AUDIT FINDING
003100*              92-14 AS PRDMAINT. . . . . . . . . . . .  R.HARGROVE
003200*   08/02/93 - RECAST AS A TABLE SCAN AGAINST SUPP-TABLE
003300*              INSTEAD OF A SEQUENTIAL MATCH/MERGE -
003400*              VENDOR COUNT IS SMALL ENOUGH TO HOLD IN
003500*              STORAGE, REQUEST IM-0109 . . . . . . . .  R.HARGROVE
003600*   05/19/94 - ADDED UNIQUE SUPPLIER NAME EDIT ON ADD
003700*              AND CHANGE, REQUEST IM-0128 (SAME
003800*              REQUEST AS THE PRODUCT SKU EDIT) . . . .  T.OKONERO
003900*   09/22/98 - Y2K REMEDIATION: NO DATE FIELDS CARRIED
004000*              BY THIS PROGRAM, NO CHANGE REQUIRED . . .  R.HARGROVE
004050*   07/09/03 - ADDED UPSI-0 RERUN-SWITCH TO MATCH THE
004060*              OTHER BATCH PROGRAMS, REQUEST IM-0233 .  R.HARGROVE
004100******************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SOURCE-COMPUTER. IBM-4381.
004800 OBJECT-COMPUTER. IBM-4381.
004900 SPECIAL-NAMES.
005000     CLASS VALID-TRAN-CODE IS "1" THRU "3"
005100     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
005200                            OFF STATUS IS NORMAL-RUN.
005300*
005400 INPUT-OUTPUT SECTION.
005500*
005600 FILE-CONTROL.
005700     SELECT MAINT-TRAN-FILE     ASSIGN TO MNTTRAN
005800                     ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT SUPPLIER-MASTER-OLD ASSIGN TO SUPPOLD
006000                     ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT SUPPLIER-MASTER-NEW ASSIGN TO SUPPNEW
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS IS SUPPNEW-FILE-STATUS.
006400     SELECT SUP-REJECT-FILE     ASSIGN TO SUPREJ
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS IS SUPREJ-FILE-STATUS.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  MAINT-TRAN-FILE.
007300*
007400 01  MAINT-TRAN-RECORD                PIC X(500).
007500*
007600 FD  SUPPLIER-MASTER-OLD.
007700*
007800 01  SUPPLIER-MASTER-OLD-RECORD       PIC X(500).
007900*
008000 FD  SUPPLIER-MASTER-NEW.
008100*
008200 01  SUPPLIER-MASTER-NEW-RECORD       PIC X(500).
008300*
008400 FD  SUP-REJECT-FILE.
008500*
008600 01  SUP-REJECT-RECORD                PIC X(500).
008700*
008800 WORKING-STORAGE SECTION.
008900*
008910 77  TRANSACTION-EOF-SWITCH        PIC X   VALUE "N".
008920     88  TRANSACTION-EOF                   VALUE "Y".
008930 77  TRAN-APPLIED-COUNT            PIC S9(7) COMP VALUE ZERO.
008940*
009000 01  SWITCHES.
009300     05  SUPPMAST-EOF-SWITCH          PIC X   VALUE "N".
009400         88  SUPPMAST-EOF                      VALUE "Y".
009500     05  MASTER-FOUND-SWITCH          PIC X   VALUE "N".
009600         88  MASTER-FOUND                      VALUE "Y".
009700     05  NAME-DUPLICATE-SWITCH        PIC X   VALUE "N".
009800         88  NAME-IS-DUPLICATE                 VALUE "Y".
009850     05  FILLER                       PIC X(001).
009900*
010000 01  FILE-STATUS-FIELDS.
010100     05  SUPPNEW-FILE-STATUS          PIC XX.
010200         88  SUPPNEW-SUCCESSFUL               VALUE "00".
010300     05  SUPREJ-FILE-STATUS           PIC XX.
010400         88  SUPREJ-SUCCESSFUL                VALUE "00".
010450     05  FILLER                       PIC X(002).
010500*
010600 01  COUNTERS.
010700     05  SUPP-TABLE-COUNT             PIC S9(5) COMP VALUE ZERO.
010800     05  NAME-COMPARE-IDX             PIC S9(5) COMP VALUE ZERO.
011000     05  TRAN-REJECTED-COUNT          PIC S9(7) COMP VALUE ZERO.
011050     05  FILLER                       PIC X(002).
011100*
011200 01  WORK-NAME-FIELDS.
011300     05  WS-NEW-NAME-UPPER            PIC X(100).
011400     05  WS-TABLE-NAME-UPPER          PIC X(100).
011450     05  FILLER                       PIC X(002).
011500*
011600 01  MAINTENANCE-TRANSACTION.
011700     05  MT-TRANSACTION-CODE          PIC X(001).
011800         88  DELETE-RECORD                     VALUE "1".
011900         88  ADD-RECORD                        VALUE "2".
012000         88  CHANGE-RECORD                     VALUE "3".
012100     05  MT-SUPP-ID                   PIC 9(09).
012200     05  MT-SUPP-ID-X REDEFINES MT-SUPP-ID
012300                                      PIC X(09).
012400     05  MT-SUPP-NAME                 PIC X(100).
012500     05  MT-SUPP-ADDRESS              PIC X(200).
012600     05  MT-SUPP-PHONE                PIC X(020).
012700     05  MT-SUPP-EMAIL                PIC X(100).
012800     05  MT-SUPP-CONTACT-PERSON       PIC X(050).
012900     05  MT-SUPP-CONTACT-X REDEFINES MT-SUPP-CONTACT-PERSON
013000                                      PIC X(050).
013100     05  FILLER                       PIC X(020).
013200*
013300 01  SUPP-TABLE-AREA.
013400     05  SUPP-TABLE OCCURS 1 TO 1000 TIMES
013500                    DEPENDING ON SUPP-TABLE-COUNT
013600                    INDEXED BY SUPP-IDX.
013700         10  ST-SUPP-ID               PIC 9(09).
013800         10  ST-SUPP-NAME             PIC X(100).
013900         10  ST-SUPP-ADDRESS          PIC X(200).
014000         10  ST-SUPP-PHONE            PIC X(020).
014100         10  ST-SUPP-EMAIL            PIC X(100).
014200         10  ST-SUPP-CONTACT-PERSON   PIC X(050).
014300         10  ST-SUPP-ACTIVE           PIC X(001).
014400*
014600     COPY SUPPMAST.
014700*
014800 PROCEDURE DIVISION.
014900*
015000 000-MAINTAIN-SUPPLIER-MASTER.
015100*
015200     PERFORM 050-INITIALIZE-RUN THRU 050-EXIT.
015300     PERFORM 300-MAINTAIN-SUPPLIER-RECORD THRU 300-EXIT
015400         UNTIL TRANSACTION-EOF.
015500     PERFORM 900-REWRITE-SUPPLIER-MASTER THRU 900-EXIT.
015600     DISPLAY "SUPMAINT - TRANSACTIONS APPLIED  " TRAN-APPLIED-COUNT.
015700     DISPLAY "SUPMAINT - TRANSACTIONS REJECTED " TRAN-REJECTED-COUNT.
015800     CLOSE MAINT-TRAN-FILE
015900           SUPPLIER-MASTER-OLD
016000           SUPPLIER-MASTER-NEW
016100           SUP-REJECT-FILE.
016200     STOP RUN.
016300*
016400 050-INITIALIZE-RUN.
016500*
016600     OPEN INPUT  MAINT-TRAN-FILE
016700                 SUPPLIER-MASTER-OLD
016800          OUTPUT SUPPLIER-MASTER-NEW
016900                 SUP-REJECT-FILE.
017000     IF RERUN-REQUESTED
017100         DISPLAY "SUPMAINT - RUNNING IN RERUN MODE (UPSI-0 ON)".
017200     PERFORM 100-LOAD-SUPPLIER-TABLE THRU 100-EXIT.
017300     PERFORM 310-READ-MAINTENANCE-TRANSACTION THRU 310-EXIT.
017400 050-EXIT.
017500     EXIT.
017600*
017700 100-LOAD-SUPPLIER-TABLE.
017800*
017900     PERFORM 110-READ-SUPPLIER-MASTER THRU 110-EXIT
018000         UNTIL SUPPMAST-EOF.
018100 100-EXIT.
018200     EXIT.
018300*
018400 110-READ-SUPPLIER-MASTER.
018500*
018600     READ SUPPLIER-MASTER-OLD INTO SUPPLIER-RECORD
018700         AT END
018800             MOVE "Y" TO SUPPMAST-EOF-SWITCH
018900         NOT AT END
019000             PERFORM 120-ADD-SUPPLIER-TABLE-ENTRY THRU 120-EXIT.
019100 110-EXIT.
019200     EXIT.
019300*
019400 120-ADD-SUPPLIER-TABLE-ENTRY.
019500*
019600     ADD 1 TO SUPP-TABLE-COUNT.
019700     SET SUPP-IDX TO SUPP-TABLE-COUNT.
019800     MOVE SUPP-ID             OF SUPPLIER-RECORD
019900                              TO ST-SUPP-ID (SUPP-IDX).
020000     MOVE SUPP-NAME           OF SUPPLIER-RECORD
020100                              TO ST-SUPP-NAME (SUPP-IDX).
020200     MOVE SUPP-ADDRESS        OF SUPPLIER-RECORD
020300                              TO ST-SUPP-ADDRESS (SUPP-IDX).
020400     MOVE SUPP-PHONE          OF SUPPLIER-RECORD
020500                              TO ST-SUPP-PHONE (SUPP-IDX).
020600     MOVE SUPP-EMAIL          OF SUPPLIER-RECORD
020700                              TO ST-SUPP-EMAIL (SUPP-IDX).
020800     MOVE SUPP-CONTACT-PERSON OF SUPPLIER-RECORD
020900                              TO ST-SUPP-CONTACT-PERSON (SUPP-IDX).
021000     MOVE SUPP-ACTIVE         OF SUPPLIER-RECORD
021100                              TO ST-SUPP-ACTIVE (SUPP-IDX).
021200 120-EXIT.
021300     EXIT.
021400*
021500 300-MAINTAIN-SUPPLIER-RECORD.
021600*
021700     IF MT-TRANSACTION-CODE IS NOT VALID-TRAN-CODE
021800         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
021900         GO TO 300-READ-NEXT.
022000     PERFORM 400-FIND-SUPPLIER-BY-ID THRU 400-EXIT.
022100     IF DELETE-RECORD
022200         IF MASTER-FOUND
022300             PERFORM 370-DEACTIVATE-SUPPLIER-RECORD THRU 370-EXIT
022400         ELSE
022500             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
022600     ELSE
022700     IF ADD-RECORD
022800         IF MASTER-FOUND
022850             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
022900         ELSE
023000             PERFORM 340-ADD-SUPPLIER-RECORD THRU 340-EXIT
023100     ELSE
023200     IF CHANGE-RECORD
023300         IF MASTER-FOUND
023400             PERFORM 360-CHANGE-SUPPLIER-RECORD THRU 360-EXIT
023500         ELSE
023600             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT.
023700 300-READ-NEXT.
023800     PERFORM 310-READ-MAINTENANCE-TRANSACTION THRU 310-EXIT.
023900 300-EXIT.
024000     EXIT.
024100*
024200 310-READ-MAINTENANCE-TRANSACTION.
024300*
024400     READ MAINT-TRAN-FILE INTO MAINTENANCE-TRANSACTION
024500         AT END
024600             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
024700 310-EXIT.
024800     EXIT.
024900*
025000 340-ADD-SUPPLIER-RECORD.
025100*
025200     PERFORM 420-SEARCH-NAME-TABLE THRU 420-EXIT.
025300     IF NAME-IS-DUPLICATE
025400         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
025500         GO TO 340-EXIT.
025600     ADD 1 TO SUPP-TABLE-COUNT.
025700     SET SUPP-IDX TO SUPP-TABLE-COUNT.
025800     MOVE MT-SUPP-ID              TO ST-SUPP-ID (SUPP-IDX).
025900     MOVE MT-SUPP-NAME            TO ST-SUPP-NAME (SUPP-IDX).
026000     MOVE MT-SUPP-ADDRESS         TO ST-SUPP-ADDRESS (SUPP-IDX).
026100     MOVE MT-SUPP-PHONE           TO ST-SUPP-PHONE (SUPP-IDX).
026200     MOVE MT-SUPP-EMAIL           TO ST-SUPP-EMAIL (SUPP-IDX).
026300     MOVE MT-SUPP-CONTACT-PERSON  TO ST-SUPP-CONTACT-PERSON (SUPP-IDX).
026400     MOVE "Y"                     TO ST-SUPP-ACTIVE (SUPP-IDX).
026500     ADD 1 TO TRAN-APPLIED-COUNT.
026600 340-EXIT.
026700     EXIT.
026800*
026900 360-CHANGE-SUPPLIER-RECORD.
027000*
027100     IF MT-SUPP-NAME NOT = SPACE AND MT-SUPP-NAME NOT = ST-SUPP-NAME (SUPP-IDX)
027200         PERFORM 420-SEARCH-NAME-TABLE THRU 420-EXIT
027300         IF NAME-IS-DUPLICATE
027400             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
027500             GO TO 360-EXIT
027600         ELSE
027700             MOVE MT-SUPP-NAME TO ST-SUPP-NAME (SUPP-IDX).
027800     IF MT-SUPP-ADDRESS NOT = SPACE
027900         MOVE MT-SUPP-ADDRESS TO ST-SUPP-ADDRESS (SUPP-IDX).
028000     IF MT-SUPP-PHONE NOT = SPACE
028100         MOVE MT-SUPP-PHONE TO ST-SUPP-PHONE (SUPP-IDX).
028200     IF MT-SUPP-EMAIL NOT = SPACE
028300         MOVE MT-SUPP-EMAIL TO ST-SUPP-EMAIL (SUPP-IDX).
028400     IF MT-SUPP-CONTACT-PERSON NOT = SPACE
028500         MOVE MT-SUPP-CONTACT-PERSON TO ST-SUPP-CONTACT-PERSON (SUPP-IDX).
028600     ADD 1 TO TRAN-APPLIED-COUNT.
028700 360-EXIT.
028800     EXIT.
028900*
029000 370-DEACTIVATE-SUPPLIER-RECORD.
029100*
029200     MOVE "N" TO ST-SUPP-ACTIVE (SUPP-IDX).
029300     ADD 1 TO TRAN-APPLIED-COUNT.
029400 370-EXIT.
029500     EXIT.
029600*
029700 380-WRITE-ERROR-TRANSACTION.
029800*
029900     WRITE SUP-REJECT-RECORD FROM MAINTENANCE-TRANSACTION.
030000     IF NOT SUPREJ-SUCCESSFUL
030100         DISPLAY "WRITE ERROR ON SUPREJ FOR SUPP ID " MT-SUPP-ID
030200         DISPLAY "FILE STATUS CODE IS " SUPREJ-FILE-STATUS.
030300     ADD 1 TO TRAN-REJECTED-COUNT.
030400 380-EXIT.
030500     EXIT.
030600*
030700 400-FIND-SUPPLIER-BY-ID.
030800*
030900     MOVE "N" TO MASTER-FOUND-SWITCH.
031000     IF SUPP-TABLE-COUNT NOT GREATER THAN ZERO
031100         GO TO 400-EXIT.
031200     SET SUPP-IDX TO 1.
031300     SEARCH SUPP-TABLE
031400         AT END
031500             MOVE "N" TO MASTER-FOUND-SWITCH
031600         WHEN ST-SUPP-ID (SUPP-IDX) = MT-SUPP-ID
031700             MOVE "Y" TO MASTER-FOUND-SWITCH.
031800 400-EXIT.
031900     EXIT.
032000*
032100 420-SEARCH-NAME-TABLE.
032200*
032300     MOVE "N" TO NAME-DUPLICATE-SWITCH.
032400     MOVE SPACE TO WS-NEW-NAME-UPPER.
032500     MOVE MT-SUPP-NAME TO WS-NEW-NAME-UPPER.
032600     INSPECT WS-NEW-NAME-UPPER CONVERTING
032700         "abcdefghijklmnopqrstuvwxyz" TO
032800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032900     IF SUPP-TABLE-COUNT NOT GREATER THAN ZERO
033000         GO TO 420-EXIT.
033100     PERFORM 430-COMPARE-ONE-NAME-ENTRY THRU 430-EXIT
033200         VARYING NAME-COMPARE-IDX FROM 1 BY 1
033300         UNTIL NAME-COMPARE-IDX > SUPP-TABLE-COUNT
033400            OR NAME-IS-DUPLICATE.
033500 420-EXIT.
033600     EXIT.
033700*
033800 430-COMPARE-ONE-NAME-ENTRY.
033900*
034000     IF ST-SUPP-ID (NAME-COMPARE-IDX) = MT-SUPP-ID
034100         GO TO 430-EXIT.
034200     MOVE SPACE TO WS-TABLE-NAME-UPPER.
034300     MOVE ST-SUPP-NAME (NAME-COMPARE-IDX) TO WS-TABLE-NAME-UPPER.
034400     INSPECT WS-TABLE-NAME-UPPER CONVERTING
034500         "abcdefghijklmnopqrstuvwxyz" TO
034600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034700     IF WS-TABLE-NAME-UPPER = WS-NEW-NAME-UPPER
034800         MOVE "Y" TO NAME-IS-DUPLICATE.
034900 430-EXIT.
035000     EXIT.
035100*
035200 900-REWRITE-SUPPLIER-MASTER.
035300     PERFORM 910-WRITE-ONE-SUPPLIER THRU 910-EXIT
035400         VARYING SUPP-IDX FROM 1 BY 1
035500         UNTIL SUPP-IDX > SUPP-TABLE-COUNT.
035600 900-EXIT.
035700     EXIT.
035800*
035900 910-WRITE-ONE-SUPPLIER.
036000*
036100     MOVE ST-SUPP-ID (SUPP-IDX)
036200                      TO SUPP-ID             OF SUPPLIER-RECORD.
036300     MOVE ST-SUPP-NAME (SUPP-IDX)
036400                      TO SUPP-NAME           OF SUPPLIER-RECORD.
036500     MOVE ST-SUPP-ADDRESS (SUPP-IDX)
036600                      TO SUPP-ADDRESS        OF SUPPLIER-RECORD.
036700     MOVE ST-SUPP-PHONE (SUPP-IDX)
036800                      TO SUPP-PHONE          OF SUPPLIER-RECORD.
036900     MOVE ST-SUPP-EMAIL (SUPP-IDX)
037000                      TO SUPP-EMAIL          OF SUPPLIER-RECORD.
037100     MOVE ST-SUPP-CONTACT-PERSON (SUPP-IDX)
037200                      TO SUPP-CONTACT-PERSON OF SUPPLIER-RECORD.
037300     MOVE ST-SUPP-ACTIVE (SUPP-IDX)
037400                      TO SUPP-ACTIVE         OF SUPPLIER-RECORD.
037500     WRITE SUPPLIER-MASTER-NEW-RECORD FROM SUPPLIER-RECORD.
037600     IF NOT SUPPNEW-SUCCESSFUL
037700         DISPLAY "WRITE ERROR ON SUPPNEW FOR SUPP ID "
037800             ST-SUPP-ID (SUPP-IDX)
037900         DISPLAY "FILE STATUS CODE IS " SUPPNEW-FILE-STATUS.
038000 910-EXIT.
038100     EXIT.
038200******************************************************************
