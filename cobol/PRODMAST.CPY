000100******************************************************************
000200** PRODMAST - PRODUCT MASTER RECORD LAYOUT
000300**
000400** ONE ENTRY PER STOCKED PRODUCT.  KEY IS PROD-ID.  RECORD IS
000500** CARRIED IN PRODUCT.DAT (LINE SEQUENTIAL ON DISK) AND HELD IN
000600** THE PROD-TABLE SEARCH TABLE FOR THE DURATION OF A RUN BY ANY
000700** PROGRAM THAT POSTS TRANSACTIONS OR BUILDS THE STOCK REPORT.
000800**
000900** MAINT LOG
001000**   INITIAL LAYOUT . . . . . . . . . . . . . . . . . . R.HARGROVE
001100**   ADDED PROD-SUPPLIER-ID FOR VENDOR LINKAGE,
001200**   REQUEST IM-0142  . . . . . . . . . . . . . . . . . R.HARGROVE
001300**   WIDENED PROD-DESCRIPTION TO X(500) PER PURCHASING
001400**   REQUEST IM-0188  . . . . . . . . . . . . . . . . . T.OKONERO
001500******************************************************************
001600
001700    01  PRODUCT-RECORD.
001800        05  PROD-ID                     PIC 9(09).
001900        05  PROD-ID-X REDEFINES PROD-ID PIC X(09).
002000        05  PROD-NAME                   PIC X(100).
002100        05  PROD-CATEGORY               PIC X(050).
002200        05  PROD-SKU                    PIC X(020).
002300        05  PROD-DESCRIPTION            PIC X(500).
002400        05  PROD-PRICING-DATA.
002500            10  PROD-PRICE-IN           PIC S9(8)V99 COMP-3.
002600            10  PROD-PRICE-OUT          PIC S9(8)V99 COMP-3.
002700        05  PROD-STOCK-DATA.
002800            10  PROD-STOCK              PIC S9(7) COMP-3.
002900            10  PROD-MIN-STOCK          PIC S9(7) COMP-3.
003000        05  PROD-SUPPLIER-ID            PIC 9(09).
003100        05  PROD-ACTIVE                 PIC X(01).
003200            88  PROD-IS-ACTIVE               VALUE "Y".
003300            88  PROD-IS-INACTIVE             VALUE "N".
003400        05  FILLER                      PIC X(041).
003410
003420    77  PROD-RECORD-LENGTH          PIC S9(4) COMP VALUE +750.
003500******************************************************************
