000100******************************************************************
000200** USERMAST - USER MASTER RECORD LAYOUT
000300**
000400** REFERENCE FILE ONLY.  CARRIES THE TWO SYSTEM USERS (ADMIN AND
000500** STAFF) SO A TRANSACTION CAN BE ATTRIBUTED TO WHO POSTED IT.
000600** LOGIN/PASSWORD HANDLING IS DONE BY THE ON-LINE SYSTEM, NOT
000700** BY THIS NIGHTLY BATCH SUITE.
000800**
000900** MAINT LOG
001000**   INITIAL LAYOUT . . . . . . . . . . . . . . . . . . R.HARGROVE
001100******************************************************************
001200
001300    01  USER-RECORD.
001400        05  USER-ID                     PIC 9(09).
001500        05  USER-ID-X REDEFINES USER-ID PIC X(09).
001600        05  USER-USERNAME               PIC X(050).
001700        05  USER-FULL-NAME              PIC X(100).
001800        05  USER-ROLE                   PIC X(005).
001900            88  USER-IS-ADMIN                VALUE "ADMIN".
002000            88  USER-IS-STAFF                VALUE "STAFF".
002100        05  USER-ACTIVE                 PIC X(001).
002200            88  USER-IS-ACTIVE               VALUE "Y".
002300            88  USER-IS-INACTIVE             VALUE "N".
002400        05  FILLER                      PIC X(015).
002410
002420    77  USER-RECORD-LENGTH          PIC S9(4) COMP VALUE +200.
002500******************************************************************
