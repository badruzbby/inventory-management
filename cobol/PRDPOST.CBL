000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. PRDPOST.
000400 AUTHOR. T. OKONERO.
000500 INSTALLATION. GREENFIELD WAREHOUSE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN. 01/14/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  PRDPOST  -  NIGHTLY INVENTORY TRANSACTION POSTING ENGINE      *
001200*                                                                *
001300*  READS THE PRODUCT AND SUPPLIER MASTERS INTO WORKING STORAGE   *
001400*  TABLES, THEN APPLIES EACH RECEIPT (IN ) OR ISSUE (OUT)        *
001500*  TRANSACTION IN TRANSACTION.DAT AGAINST PROD-TABLE IN THE      *
001600*  ORDER THE TRANSACTIONS WERE RECORDED.  REJECTED TRANSACTIONS  *
001700*  ARE WRITTEN TO TXNREJ FOR THE MORNING EXCEPTION REVIEW.  THE  *
001800*  UPDATED PRODUCT MASTER IS REWRITTEN IN FULL AT END OF RUN.    *
001900*                                                                *
002000*  A REVERSAL (RE-POSTING AN EDITED OR DELETED TRANSACTION) IS   *
002100*  NOT A SEPARATE FUNCTION OF THIS PROGRAM.  THE CALLING JOB     *
002200*  STREAM DRIVES TWO POSTINGS THROUGH THIS SAME PROGRAM - ONE    *
002300*  CARRYING THE INVERSE OF THE ORIGINAL QUANTITY (TO BACK THE    *
002400*  OLD POSTING OUT OF PROD-STOCK) FOLLOWED BY ONE CARRYING THE   *
002500*  REPLACEMENT QUANTITY - SO PROD-STOCK REFLECTS ONLY THE SET OF *
002600*  CURRENTLY-POSTED TRANSACTIONS.                                *
002700******************************************************************
002800*
002900* MAINT LOG
003000*   ORIGINAL PROGRAM, IN-ONLY RECEIPT POSTING . . . . . T.OKONERO
003100*   01/14/91 - INITIAL RELEASE TO PRODUCTION. . . . . . T.OKONERO
003200*   06/03/91 - ADDED TXNREJ EXCEPTION FILE PER
003300*              AUDIT FINDING 91-07 . . . . . . . . . .  T.OKONERO
003400*   11/19/92 - EXTENDED TO POST "OUT" (ISSUE) MOVES,
003500*              REQUEST IM-0097 . . . . . . . . . . . .  R.HARGROVE
003600*   11/19/92 - ADDED INSUFFICIENT STOCK EDIT ON OUT . .  R.HARGROVE
003700*   04/02/93 - DEFAULT UNIT PRICE FROM PRODUCT MASTER
003800*              WHEN TRAN CARRIES ZERO PRICE, REQUEST
003900*              IM-0114 . . . . . . . . . . . . . . . .  R.HARGROVE
004000*   02/27/95 - SUPPLIER-ID EDIT ADDED ON RECEIPT, PER
004100*              PURCHASING REQUEST IM-0151 . . . . . . .  T.OKONERO
004200*   08/11/97 - CONVERTED PRODUCT/SUPPLIER MASTER LOOKUP
004300*              FROM INDEXED RANDOM READ TO AN IN-MEMORY
004400*              SEARCH TABLE - MASTERS NOW SMALL ENOUGH
004500*              TO HOLD IN STORAGE FOR THE WHOLE RUN,
004600*              REQUEST IM-0170 . . . . . . . . . . . .  T.OKONERO
004700*   09/22/98 - Y2K REMEDIATION: TXN-DATE AND ALL DATE
004800*              FIELDS CONFIRMED FULL 4-DIGIT CENTURY,
004900*              NO WINDOWING REQUIRED . . . . . . . . .  R.HARGROVE
005000*   03/15/00 - ROUNDED SPECIFIED ON TOTAL PRICE COMPUTE
005100*              PER HOUSE STANDARD, REQUEST IM-0211 . .  T.OKONERO
005200*   07/09/03 - RERUN-SWITCH (UPSI-0) ADDED SO OPERATIONS
005300*              CAN FLAG A RERUN OF A FAILED NIGHT
005400*              WITHOUT CHANGING JCL, REQUEST IM-0233 .  T.OKONERO
005450*   11/18/04 - 220-EDIT-TRANSACTION-FIELDS LET A
005460*              NEGATIVE TXN-UNIT-PRICE THROUGH - ONLY
005470*              ZERO WAS BEING CAUGHT BY THE DEFAULTING
005480*              LOGIC IN 330.  ADDED AN EXPLICIT EDIT
005490*              REJECTING TXN-UNIT-PRICE < ZERO,
005495*              REQUEST IM-0238 . . . . . . . . . . . .  T.OKONERO
005500******************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000*
006100 SOURCE-COMPUTER. IBM-4381.
006200 OBJECT-COMPUTER. IBM-4381.
006300 SPECIAL-NAMES.
006400     CLASS NUMERIC-KEY IS "0" THRU "9"
006500     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
006600                            OFF STATUS IS NORMAL-RUN.
006700*
006800 INPUT-OUTPUT SECTION.
006900*
007000 FILE-CONTROL.
007100     SELECT PRODUCT-MASTER-OLD ASSIGN TO PRODOLD
007200                     ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT PRODUCT-MASTER-NEW ASSIGN TO PRODNEW
007400                     ORGANIZATION IS LINE SEQUENTIAL
007500                     FILE STATUS IS PRODNEW-FILE-STATUS.
007600     SELECT SUPPLIER-MASTER   ASSIGN TO SUPPMAST
007700                     ORGANIZATION IS LINE SEQUENTIAL.
007800     SELECT TRANSACTION-FILE  ASSIGN TO TRANIN
007900                     ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT TXN-REJECT-FILE   ASSIGN TO TXNREJ
008100                     ORGANIZATION IS LINE SEQUENTIAL
008200                     FILE STATUS IS TXNREJ-FILE-STATUS.
008300*
008400 DATA DIVISION.
008500*
008600 FILE SECTION.
008700*
008800 FD  PRODUCT-MASTER-OLD.
008900*
009000 01  PRODUCT-MASTER-OLD-RECORD       PIC X(750).
009100*
009200 FD  PRODUCT-MASTER-NEW.
009300*
009400 01  PRODUCT-MASTER-NEW-RECORD       PIC X(750).
009500*
009600 FD  SUPPLIER-MASTER.
009700*
009800 01  SUPPLIER-MASTER-RECORD          PIC X(500).
009900*
010000 FD  TRANSACTION-FILE.
010100*
010200 01  TRANSACTION-FILE-RECORD         PIC X(650).
010300*
010400 FD  TXN-REJECT-FILE.
010500*
010600 01  TXN-REJECT-RECORD                PIC X(650).
010700*
010800 WORKING-STORAGE SECTION.
010900*
010910 77  TRANSACTION-EOF-SWITCH        PIC X   VALUE "N".
010920     88  TRANSACTION-EOF                   VALUE "Y".
010930 77  TXN-POSTED-COUNT              PIC S9(7) COMP VALUE ZERO.
010940*
011000 01  SWITCHES.
011300     05  PRODMAST-EOF-SWITCH          PIC X   VALUE "N".
011400         88  PRODMAST-EOF                      VALUE "Y".
011500     05  SUPPMAST-EOF-SWITCH          PIC X   VALUE "N".
011600         88  SUPPMAST-EOF                      VALUE "Y".
011700     05  TRAN-VALID-SWITCH            PIC X   VALUE "Y".
011800         88  TRAN-IS-VALID                     VALUE "Y".
011900     05  PRODUCT-FOUND-SWITCH         PIC X   VALUE "N".
012000         88  PRODUCT-FOUND                     VALUE "Y".
012100     05  SUPPLIER-REQUIRED-SWITCH     PIC X   VALUE "N".
012200         88  SUPPLIER-REQUIRED                 VALUE "Y".
012300     05  SUPPLIER-FOUND-SWITCH        PIC X   VALUE "N".
012400         88  SUPPLIER-FOUND                    VALUE "Y".
012500     05  STOCK-INSUFFICIENT-SWITCH    PIC X   VALUE "N".
012600         88  STOCK-INSUFFICIENT               VALUE "Y".
012650     05  FILLER                       PIC X(001).
012700*
012800 01  FILE-STATUS-FIELDS.
012900     05  PRODNEW-FILE-STATUS          PIC XX.
013000         88  PRODNEW-SUCCESSFUL               VALUE "00".
013100     05  TXNREJ-FILE-STATUS           PIC XX.
013200         88  TXNREJ-SUCCESSFUL                VALUE "00".
013250     05  FILLER                       PIC X(002).
013300*
013400 01  COUNTERS.
013500     05  PROD-TABLE-COUNT             PIC S9(5) COMP VALUE ZERO.
013600     05  SUPP-TABLE-COUNT             PIC S9(5) COMP VALUE ZERO.
013800     05  TXN-REJECTED-COUNT           PIC S9(7) COMP VALUE ZERO.
013850     05  FILLER                       PIC X(002).
013900*
014000 01  PROD-TABLE-AREA.
014100     05  PROD-TABLE OCCURS 1 TO 5000 TIMES
014200                    DEPENDING ON PROD-TABLE-COUNT
014300                    ASCENDING KEY IS PT-PROD-ID
014400                    INDEXED BY PROD-IDX.
014500         10  PT-PROD-ID               PIC 9(09).
014600         10  PT-PROD-NAME             PIC X(100).
014700         10  PT-PROD-CATEGORY         PIC X(050).
014800         10  PT-PROD-SKU              PIC X(020).
014900         10  PT-PROD-DESCRIPTION      PIC X(500).
015000         10  PT-PROD-PRICE-IN         PIC S9(8)V99 COMP-3.
015100         10  PT-PROD-PRICE-OUT        PIC S9(8)V99 COMP-3.
015200         10  PT-PROD-STOCK            PIC S9(7)    COMP-3.
015300         10  PT-PROD-MIN-STOCK        PIC S9(7)    COMP-3.
015400         10  PT-PROD-SUPPLIER-ID      PIC 9(09).
015500         10  PT-PROD-ACTIVE           PIC X(001).
015600*
015700 01  SUPP-TABLE-AREA.
015800     05  SUPP-TABLE OCCURS 1 TO 1000 TIMES
015900                    DEPENDING ON SUPP-TABLE-COUNT
016000                    ASCENDING KEY IS ST-SUPP-ID
016100                    INDEXED BY SUPP-IDX.
016200         10  ST-SUPP-ID               PIC 9(09).
016300*
016400     COPY PRODMAST.
016600*
016800     COPY SUPPMAST.
016900*
017100     COPY TRANREC.
017200*
017300 PROCEDURE DIVISION.
017400*
017500 000-POST-TRANSACTIONS.
017600*
017700     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
017800     PERFORM 300-POST-ONE-TRANSACTION THRU 300-EXIT
017900         UNTIL TRANSACTION-EOF.
018000     PERFORM 900-REWRITE-PRODUCT-MASTER THRU 900-EXIT.
018100     DISPLAY "PRDPOST - TRANSACTIONS POSTED   " TXN-POSTED-COUNT.
018200     DISPLAY "PRDPOST - TRANSACTIONS REJECTED " TXN-REJECTED-COUNT.
018300     CLOSE PRODUCT-MASTER-OLD
018400           PRODUCT-MASTER-NEW
018500           SUPPLIER-MASTER
018600           TRANSACTION-FILE
018700           TXN-REJECT-FILE.
018800     STOP RUN.
018900*
019000 100-INITIALIZE-RUN.
019100*
019200     OPEN INPUT  PRODUCT-MASTER-OLD
019300                 SUPPLIER-MASTER
019400                 TRANSACTION-FILE
019500          OUTPUT PRODUCT-MASTER-NEW
019600                 TXN-REJECT-FILE.
019700     IF RERUN-REQUESTED
019800         DISPLAY "PRDPOST - RUNNING IN RERUN MODE (UPSI-0 ON)".
019900     PERFORM 110-LOAD-PRODUCT-TABLE THRU 110-EXIT.
020000     PERFORM 150-LOAD-SUPPLIER-TABLE THRU 150-EXIT.
020100     PERFORM 200-READ-TRANSACTION THRU 200-EXIT.
020200 100-EXIT.
020300     EXIT.
020400*
020500 110-LOAD-PRODUCT-TABLE.
020600*
020700     PERFORM 120-READ-PRODUCT-MASTER THRU 120-EXIT
020800         UNTIL PRODMAST-EOF.
020900 110-EXIT.
021000     EXIT.
021100*
021200 120-READ-PRODUCT-MASTER.
021300*
021400     READ PRODUCT-MASTER-OLD INTO PRODUCT-RECORD
021500         AT END
021600             MOVE "Y" TO PRODMAST-EOF-SWITCH
021700         NOT AT END
021800             PERFORM 130-ADD-PRODUCT-TABLE-ENTRY THRU 130-EXIT.
021900 120-EXIT.
022000     EXIT.
022100*
022200 130-ADD-PRODUCT-TABLE-ENTRY.
022300*
022400     ADD 1 TO PROD-TABLE-COUNT.
022500     SET PROD-IDX TO PROD-TABLE-COUNT.
022600     MOVE PROD-ID          OF PRODUCT-RECORD
022700                           TO PT-PROD-ID (PROD-IDX).
022800     MOVE PROD-NAME        OF PRODUCT-RECORD
022900                           TO PT-PROD-NAME (PROD-IDX).
023000     MOVE PROD-CATEGORY    OF PRODUCT-RECORD
023100                           TO PT-PROD-CATEGORY (PROD-IDX).
023200     MOVE PROD-SKU         OF PRODUCT-RECORD
023300                           TO PT-PROD-SKU (PROD-IDX).
023400     MOVE PROD-DESCRIPTION OF PRODUCT-RECORD
023500                           TO PT-PROD-DESCRIPTION (PROD-IDX).
023600     MOVE PROD-PRICE-IN    OF PRODUCT-RECORD
023700                           TO PT-PROD-PRICE-IN (PROD-IDX).
023800     MOVE PROD-PRICE-OUT   OF PRODUCT-RECORD
023900                           TO PT-PROD-PRICE-OUT (PROD-IDX).
024000     MOVE PROD-STOCK       OF PRODUCT-RECORD
024100                           TO PT-PROD-STOCK (PROD-IDX).
024200     MOVE PROD-MIN-STOCK   OF PRODUCT-RECORD
024300                           TO PT-PROD-MIN-STOCK (PROD-IDX).
024400     MOVE PROD-SUPPLIER-ID OF PRODUCT-RECORD
024500                           TO PT-PROD-SUPPLIER-ID (PROD-IDX).
024600     MOVE PROD-ACTIVE      OF PRODUCT-RECORD
024700                           TO PT-PROD-ACTIVE (PROD-IDX).
024800 130-EXIT.
024900     EXIT.
025000*
025100 150-LOAD-SUPPLIER-TABLE.
025200*
025300     PERFORM 160-READ-SUPPLIER-MASTER THRU 160-EXIT
025400         UNTIL SUPPMAST-EOF.
025500 150-EXIT.
025600     EXIT.
025700*
025800 160-READ-SUPPLIER-MASTER.
025900*
026000     READ SUPPLIER-MASTER INTO SUPPLIER-RECORD
026100         AT END
026200             MOVE "Y" TO SUPPMAST-EOF-SWITCH
026300         NOT AT END
026400             PERFORM 170-ADD-SUPPLIER-TABLE-ENTRY THRU 170-EXIT.
026500 160-EXIT.
026600     EXIT.
026700*
026800 170-ADD-SUPPLIER-TABLE-ENTRY.
026900*
027000     ADD 1 TO SUPP-TABLE-COUNT.
027100     SET SUPP-IDX TO SUPP-TABLE-COUNT.
027200     MOVE SUPP-ID OF SUPPLIER-RECORD TO ST-SUPP-ID (SUPP-IDX).
027300 170-EXIT.
027400     EXIT.
027500*
027600 200-READ-TRANSACTION.
027700*
027800     READ TRANSACTION-FILE INTO TRANSACTION-RECORD
027900         AT END
028000             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
028100 200-EXIT.
028200     EXIT.
028300*
028400 220-EDIT-TRANSACTION-FIELDS.
028500*
028600     MOVE "Y" TO TRAN-VALID-SWITCH.
028700     IF TXN-QUANTITY IS NOT NUMERIC-KEY
028800         MOVE "N" TO TRAN-VALID-SWITCH
028900         GO TO 220-EXIT.
029000     IF TXN-QUANTITY < 1
029100         MOVE "N" TO TRAN-VALID-SWITCH
029200         GO TO 220-EXIT.
029250     IF TXN-UNIT-PRICE < ZERO
029260         MOVE "N" TO TRAN-VALID-SWITCH
029270         GO TO 220-EXIT.
029300     IF NOT TXN-IS-RECEIPT AND NOT TXN-IS-ISSUE
029400         MOVE "N" TO TRAN-VALID-SWITCH.
029500 220-EXIT.
029600     EXIT.
029700*
029800 300-POST-ONE-TRANSACTION.
029900*
030000     PERFORM 220-EDIT-TRANSACTION-FIELDS THRU 220-EXIT.
030100     IF NOT TRAN-IS-VALID
030200         GO TO 300-REJECT-TRANSACTION.
030300     PERFORM 310-FIND-PRODUCT THRU 310-EXIT.
030400     IF NOT PRODUCT-FOUND
030500         GO TO 300-REJECT-TRANSACTION.
030600     PERFORM 320-FIND-SUPPLIER THRU 320-EXIT.
030700     IF SUPPLIER-REQUIRED AND NOT SUPPLIER-FOUND
030800         GO TO 300-REJECT-TRANSACTION.
030900     PERFORM 330-DEFAULT-UNIT-PRICE THRU 330-EXIT.
031000     PERFORM 340-EDIT-STOCK-AVAILABILITY THRU 340-EXIT.
031100     IF STOCK-INSUFFICIENT
031200         GO TO 300-REJECT-TRANSACTION.
031300     PERFORM 350-COMPUTE-TOTAL-PRICE THRU 350-EXIT.
031400     PERFORM 360-UPDATE-PRODUCT-STOCK THRU 360-EXIT.
031500     ADD 1 TO TXN-POSTED-COUNT.
031600     GO TO 300-READ-NEXT.
031700 300-REJECT-TRANSACTION.
031800     PERFORM 380-WRITE-REJECTED-TRANSACTION THRU 380-EXIT.
031900     ADD 1 TO TXN-REJECTED-COUNT.
032000 300-READ-NEXT.
032100     PERFORM 200-READ-TRANSACTION THRU 200-EXIT.
032200 300-EXIT.
032300     EXIT.
032400*
032500 310-FIND-PRODUCT.
032600*
032700     MOVE "N" TO PRODUCT-FOUND-SWITCH.
032800     IF PROD-TABLE-COUNT NOT GREATER THAN ZERO
032900         GO TO 310-EXIT.
033000     SET PROD-IDX TO 1.
033100     SEARCH ALL PROD-TABLE
033200         AT END
033300             MOVE "N" TO PRODUCT-FOUND-SWITCH
033400         WHEN PT-PROD-ID (PROD-IDX) = TXN-PRODUCT-ID
033500             MOVE "Y" TO PRODUCT-FOUND-SWITCH.
033600 310-EXIT.
033700     EXIT.
033800*
033900 320-FIND-SUPPLIER.
034000*
034100     MOVE "N" TO SUPPLIER-FOUND-SWITCH.
034200     MOVE "N" TO SUPPLIER-REQUIRED-SWITCH.
034300     IF TXN-SUPPLIER-ID = ZERO
034400         GO TO 320-EXIT.
034500     MOVE "Y" TO SUPPLIER-REQUIRED-SWITCH.
034600     IF SUPP-TABLE-COUNT NOT GREATER THAN ZERO
034700         GO TO 320-EXIT.
034800     SET SUPP-IDX TO 1.
034900     SEARCH ALL SUPP-TABLE
035000         AT END
035100             MOVE "N" TO SUPPLIER-FOUND-SWITCH
035200         WHEN ST-SUPP-ID (SUPP-IDX) = TXN-SUPPLIER-ID
035300             MOVE "Y" TO SUPPLIER-FOUND-SWITCH.
035400 320-EXIT.
035500     EXIT.
035600*
035700 330-DEFAULT-UNIT-PRICE.
035800*
035900     IF TXN-UNIT-PRICE NOT = ZERO
036000         GO TO 330-EXIT.
036100     IF TXN-IS-RECEIPT
036200         MOVE PT-PROD-PRICE-IN (PROD-IDX)  TO TXN-UNIT-PRICE
036300     ELSE
036400         MOVE PT-PROD-PRICE-OUT (PROD-IDX) TO TXN-UNIT-PRICE.
036500 330-EXIT.
036600     EXIT.
036700*
036800 340-EDIT-STOCK-AVAILABILITY.
036900*
037000     MOVE "N" TO STOCK-INSUFFICIENT-SWITCH.
037100     IF TXN-IS-ISSUE
037200         IF PT-PROD-STOCK (PROD-IDX) < TXN-QUANTITY
037300             MOVE "Y" TO STOCK-INSUFFICIENT-SWITCH.
037400 340-EXIT.
037500     EXIT.
037600*
037700 350-COMPUTE-TOTAL-PRICE.
037800*
037900     COMPUTE TXN-TOTAL-PRICE ROUNDED =
038000         TXN-QUANTITY * TXN-UNIT-PRICE.
038100 350-EXIT.
038200     EXIT.
038300*
038400 360-UPDATE-PRODUCT-STOCK.
038500*
038600     IF TXN-IS-RECEIPT
038700         ADD      TXN-QUANTITY TO   PT-PROD-STOCK (PROD-IDX)
038800     ELSE
038900         SUBTRACT TXN-QUANTITY FROM PT-PROD-STOCK (PROD-IDX).
039000 360-EXIT.
039100     EXIT.
039200*
039300 380-WRITE-REJECTED-TRANSACTION.
039400*
039500     WRITE TXN-REJECT-RECORD FROM TRANSACTION-RECORD.
039600     IF NOT TXNREJ-SUCCESSFUL
039700         DISPLAY "WRITE ERROR ON TXNREJ FOR TXN ID " TXN-ID
039800         DISPLAY "FILE STATUS CODE IS " TXNREJ-FILE-STATUS.
039900 380-EXIT.
040000     EXIT.
040100*
040200 900-REWRITE-PRODUCT-MASTER.
040300*
040400     PERFORM 910-WRITE-ONE-PRODUCT THRU 910-EXIT
040500         VARYING PROD-IDX FROM 1 BY 1
040600         UNTIL PROD-IDX > PROD-TABLE-COUNT.
040700 900-EXIT.
040800     EXIT.
040900*
041000 910-WRITE-ONE-PRODUCT.
041100*
041200     MOVE PT-PROD-ID (PROD-IDX)
041300                      TO PROD-ID          OF PRODUCT-RECORD.
041400     MOVE PT-PROD-NAME (PROD-IDX)
041500                      TO PROD-NAME        OF PRODUCT-RECORD.
041600     MOVE PT-PROD-CATEGORY (PROD-IDX)
041700                      TO PROD-CATEGORY    OF PRODUCT-RECORD.
041800     MOVE PT-PROD-SKU (PROD-IDX)
041900                      TO PROD-SKU         OF PRODUCT-RECORD.
042000     MOVE PT-PROD-DESCRIPTION (PROD-IDX)
042100                      TO PROD-DESCRIPTION OF PRODUCT-RECORD.
042200     MOVE PT-PROD-PRICE-IN (PROD-IDX)
042300                      TO PROD-PRICE-IN    OF PRODUCT-RECORD.
042400     MOVE PT-PROD-PRICE-OUT (PROD-IDX)
042500                      TO PROD-PRICE-OUT   OF PRODUCT-RECORD.
042600     MOVE PT-PROD-STOCK (PROD-IDX)
042700                      TO PROD-STOCK       OF PRODUCT-RECORD.
042800     MOVE PT-PROD-MIN-STOCK (PROD-IDX)
042900                      TO PROD-MIN-STOCK   OF PRODUCT-RECORD.
043000     MOVE PT-PROD-SUPPLIER-ID (PROD-IDX)
043100                      TO PROD-SUPPLIER-ID OF PRODUCT-RECORD.
043200     MOVE PT-PROD-ACTIVE (PROD-IDX)
043300                      TO PROD-ACTIVE      OF PRODUCT-RECORD.
043400     WRITE PRODUCT-MASTER-NEW-RECORD FROM PRODUCT-RECORD.
043500     IF NOT PRODNEW-SUCCESSFUL
043600         DISPLAY "WRITE ERROR ON PRODNEW FOR PROD ID "
043700             PT-PROD-ID (PROD-IDX)
043800         DISPLAY "FILE STATUS CODE IS " PRODNEW-FILE-STATUS.
043900 910-EXIT.
044000     EXIT.
044100******************************************************************
