000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. USRSEED.
000400 AUTHOR. T. OKONERO.
000500 INSTALLATION. GREENFIELD WAREHOUSE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN. 02/11/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  USRSEED  -  ONE-TIME USER MASTER SEED                        *
001200*                                                                *
001300*  RUN ONCE AT SYSTEM INSTALL (AND AGAIN ANY TIME USER.DAT IS    *
001400*  REBUILT FROM SCRATCH) TO LAY DOWN THE TWO SYSTEM USERS THIS   *
001500*  SHOP RUNS WITH - THE ADMINISTRATOR AND THE WAREHOUSE STAFF    *
001600*  ACCOUNT.  TXN-USER-ID ON EVERY POSTED TRANSACTION POINTS      *
001700*  BACK TO ONE OF THESE TWO ROWS SO THE NIGHT'S POSTING CAN BE   *
001800*  TRACED TO WHO KEYED IT.  USRSEED DOES NOT TOUCH LOGIN OR      *
001900*  PASSWORD DATA - THAT BELONGS TO THE ON-LINE FRONT END, NOT    *
002000*  TO THE BATCH SUITE.                                           *
002100******************************************************************
002200*
002300* MAINT LOG
002400*   ORIGINAL PROGRAM, SEEDED FIVE STARTER ITEMS FOR THE
002500*   OLD SEQUENTIAL INVENTORY FILE. . . . . . . . . . . . T.OKONERO
002600*   02/11/91 - INITIAL RELEASE TO PRODUCTION. . . . . . . T.OKONERO
002700*   07/14/92 - RECAST TO SEED USER.DAT WITH THE TWO
002800*              STANDING SYSTEM USERS INSTEAD OF STARTER
002900*              INVENTORY ROWS, REQUEST IM-0103 . . . . .  T.OKONERO
003000*   09/22/98 - Y2K REMEDIATION: WS-CURRENT-DATE STAMP
003100*              WIDENED TO CONFIRM NO 2-DIGIT YEAR IS
003200*              PRINTED ON THE RUN LOG . . . . . . . . . .  R.HARGROVE
003250*   07/09/03 - ADDED UPSI-0 RERUN-SWITCH TO MATCH THE
003260*              OTHER BATCH PROGRAMS, REQUEST IM-0233 .  R.HARGROVE
003300******************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800*
003900 SOURCE-COMPUTER. IBM-4381.
004000 OBJECT-COMPUTER. IBM-4381.
004100 SPECIAL-NAMES.
004200     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
004300                            OFF STATUS IS NORMAL-RUN.
004400*
004500 INPUT-OUTPUT SECTION.
004600*
004700 FILE-CONTROL.
004800     SELECT USER-MASTER ASSIGN TO USERDAT
004900                     ORGANIZATION IS LINE SEQUENTIAL
005000                     FILE STATUS IS USERDAT-FILE-STATUS.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  USER-MASTER.
005700*
005800 01  USER-MASTER-RECORD               PIC X(200).
005900*
006000 WORKING-STORAGE SECTION.
006100*
006110 77  SEED-COMPLETE-SWITCH          PIC X   VALUE "N".
006120     88  SEED-COMPLETE                     VALUE "Y".
006130 77  USERS-SEEDED-COUNT            PIC S9(3) COMP VALUE ZERO.
006140*
006600 01  FILE-STATUS-FIELDS.
006700     05  USERDAT-FILE-STATUS          PIC XX.
006800         88  USERDAT-SUCCESSFUL               VALUE "00".
006850     05  FILLER                       PIC X(002).
006900*
007300 01  WS-CURRENT-DATE-FIELDS.
007400     05  WS-CURRENT-DATE              PIC 9(06).
007500     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
007600         10  WS-CD-YY                 PIC 9(02).
007700         10  WS-CD-MM                 PIC 9(02).
007800         10  WS-CD-DD                 PIC 9(02).
007850     05  FILLER                       PIC X(002).
007900*
007910 01  WS-SEED-WORK-FIELDS.
007920     05  WS-ADMIN-USER-ID             PIC 9(09) VALUE 000000001.
007930     05  WS-ADMIN-USER-ID-X REDEFINES WS-ADMIN-USER-ID
007940                                       PIC X(09).
007950     05  WS-STAFF-USER-ID             PIC 9(09) VALUE 000000002.
007960     05  WS-STAFF-USER-ID-X REDEFINES WS-STAFF-USER-ID
007970                                       PIC X(09).
007975     05  FILLER                       PIC X(002).
007980*
008100     COPY USERMAST.
008200*
008300 PROCEDURE DIVISION.
008400*
008500 000-CREATE-USER-FILE.
008600*
008700     ACCEPT WS-CURRENT-DATE FROM DATE.
008800     IF RERUN-REQUESTED
008900         DISPLAY "USRSEED - RUNNING IN RERUN MODE (UPSI-0 ON)".
009000     OPEN OUTPUT USER-MASTER.
009100     PERFORM 100-WRITE-ADMIN-USER THRU 100-EXIT.
009200     PERFORM 200-WRITE-STAFF-USER THRU 200-EXIT.
009300     DISPLAY "USRSEED - USERS SEEDED " USERS-SEEDED-COUNT.
009400     CLOSE USER-MASTER.
009500     STOP RUN.
009600*
009700 100-WRITE-ADMIN-USER.
009800*
009900     MOVE SPACE           TO USER-RECORD.
010000     MOVE WS-ADMIN-USER-ID TO USER-ID.
010100     MOVE "ADMIN"          TO USER-USERNAME.
010200     MOVE "SYSTEM ADMINISTRATOR"
010300                           TO USER-FULL-NAME.
010400     MOVE "ADMIN"          TO USER-ROLE.
010500     MOVE "Y"              TO USER-ACTIVE.
010600     WRITE USER-MASTER-RECORD FROM USER-RECORD.
010700     IF NOT USERDAT-SUCCESSFUL
010800         DISPLAY "WRITE ERROR ON USERDAT FOR USER ID " USER-ID
010900         DISPLAY "FILE STATUS CODE IS " USERDAT-FILE-STATUS
011000     ELSE
011100         ADD 1 TO USERS-SEEDED-COUNT.
011200 100-EXIT.
011300     EXIT.
011400*
011500 200-WRITE-STAFF-USER.
011600*
011700     MOVE SPACE           TO USER-RECORD.
011800     MOVE WS-STAFF-USER-ID TO USER-ID.
011900     MOVE "STAFF"           TO USER-USERNAME.
012000     MOVE "WAREHOUSE STAFF"
012100                           TO USER-FULL-NAME.
012200     MOVE "STAFF"          TO USER-ROLE.
012300     MOVE "Y"              TO USER-ACTIVE.
012400     WRITE USER-MASTER-RECORD FROM USER-RECORD.
012500     IF NOT USERDAT-SUCCESSFUL
012600         DISPLAY "WRITE ERROR ON USERDAT FOR USER ID " USER-ID
012700         DISPLAY "FILE STATUS CODE IS " USERDAT-FILE-STATUS
012800     ELSE
012900         ADD 1 TO USERS-SEEDED-COUNT.
013000 200-EXIT.
013100     EXIT.
013200******************************************************************
