000100******************************************************************
000200** SUPPMAST - SUPPLIER MASTER RECORD LAYOUT
000300**
000400** ONE ENTRY PER VENDOR.  KEY IS SUPP-ID.  RECORD IS CARRIED IN
000500** SUPPLIER.DAT (LINE SEQUENTIAL ON DISK) AND HELD IN THE
000600** SUPP-TABLE SEARCH TABLE FOR THE DURATION OF A RUN.
000700**
000800** MAINT LOG
000900**   INITIAL LAYOUT . . . . . . . . . . . . . . . . . . R.HARGROVE
001000**   ADDED SUPP-CONTACT-PERSON PER PURCHASING REQUEST
001100**   IM-0161  . . . . . . . . . . . . . . . . . . . . . T.OKONERO
001200******************************************************************
001300
001400    01  SUPPLIER-RECORD.
001500        05  SUPP-ID                     PIC 9(09).
001600        05  SUPP-ID-X REDEFINES SUPP-ID PIC X(09).
001700        05  SUPP-NAME                   PIC X(100).
001800        05  SUPP-ADDRESS                PIC X(200).
001900        05  SUPP-PHONE                  PIC X(020).
002000        05  SUPP-EMAIL                  PIC X(100).
002100        05  SUPP-CONTACT-PERSON         PIC X(050).
002200        05  SUPP-ACTIVE                 PIC X(001).
002300            88  SUPP-IS-ACTIVE               VALUE "Y".
002400            88  SUPP-IS-INACTIVE             VALUE "N".
002500        05  FILLER                      PIC X(020).
002510
002520    77  SUPP-RECORD-LENGTH          PIC S9(4) COMP VALUE +500.
002600******************************************************************
