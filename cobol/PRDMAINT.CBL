000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. PRDMAINT.
000400 AUTHOR. R. HARGROVE.
000500 INSTALLATION. GREENFIELD WAREHOUSE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN. 03/02/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  PRDMAINT  -  PRODUCT MASTER MAINTENANCE                       *
001200*                                                                *
001300*  LOADS PRODUCT.DAT INTO PROD-TABLE, APPLIES ONE MAINTENANCE    *
001400*  TRANSACTION (ADD, CHANGE, OR DEACTIVATE) PER TRAN RECORD ON   *
001500*  MNTTRAN, THEN REWRITES THE FULL TABLE TO PRODUCT.NEW.  A      *
001600*  PRODUCT IS NEVER PHYSICALLY REMOVED FROM THE MASTER - A       *
001700*  DEACTIVATE TRANSACTION SETS PROD-ACTIVE TO "N" AND LEAVES     *
001800*  THE REST OF THE ROW ON FILE FOR HISTORY AND REPORTING.        *
001900*                                                                *
002000*  THE SHOP RULE ON PRODUCT SKU IS THAT NO TWO ACTIVE OR         *
002100*  INACTIVE PRODUCTS MAY SHARE THE SAME SKU, IGNORING CASE, SO   *
002200*  420-SEARCH-SKU-TABLE FOLDS BOTH SIDES TO UPPER CASE BEFORE    *
002300*  COMPARING.                                                    *
002400******************************************************************
002500*
002600* MAINT LOG
002700*   ORIGINAL PROGRAM - INDEXED MASTER, ADD/CHANGE/DELETE
002800*   BY TRANSACTION CODE. . . . . . . . . . . . . . . . . R.HARGROVE
002900*   03/02/91 - INITIAL RELEASE TO PRODUCTION . . . . . . R.HARGROVE
003000*   07/14/92 - REPLACED PHYSICAL DELETE WITH PROD-ACTIVE
003100*              SOFT-DELETE FLAG PER AUDIT FINDING 92-14,
003200*              PURCHASING NEEDED SALES HISTORY ON
003300*              DISCONTINUED ITEMS . . . . . . . . . . .  R.HARGROVE
003400*   07/14/92 - MASTER CONVERTED FROM INDEXED RANDOM TO
003500*              LINE SEQUENTIAL HELD IN PROD-TABLE FOR
003600*              THE DURATION OF THE RUN . . . . . . . . .  R.HARGROVE
003700*   05/19/94 - ADDED UNIQUE-SKU EDIT ON ADD AND CHANGE,
003800*              REQUEST IM-0128 . . . . . . . . . . . . .  T.OKONERO
003900*   09/22/98 - Y2K REMEDIATION: NO DATE FIELDS CARRIED
004000*              BY THIS PROGRAM, NO CHANGE REQUIRED . . .  R.HARGROVE
004100*   02/11/01 - DEFAULT PROD-STOCK AND PROD-MIN-STOCK TO
004200*              ZERO ON ADD WHEN TRAN CARRIES SPACES,
004300*              REQUEST IM-0219 . . . . . . . . . . . . .  T.OKONERO
004350*   11/18/04 - 340-ADD-PRODUCT-RECORD WAS CALLING THE
004360*              UNIQUE-SKU SEARCH EVEN WHEN MT-PROD-SKU
004370*              CAME IN BLANK, SO A SECOND NO-SKU ADD WAS
004380*              FALSELY REJECTED AS A DUPLICATE OF THE
004390*              FIRST.  SKIP THE SEARCH WHEN THE SKU IS
004395*              BLANK, SAME AS 360 ALREADY DOES,
004396*              REQUEST IM-0233 . . . . . . . . . . . . .  T.OKONERO
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SOURCE-COMPUTER. IBM-4381.
005100 OBJECT-COMPUTER. IBM-4381.
005200 SPECIAL-NAMES.
005300     CLASS VALID-TRAN-CODE IS "1" THRU "3"
005400     UPSI-0 IS RERUN-SWITCH ON STATUS IS RERUN-REQUESTED
005500                            OFF STATUS IS NORMAL-RUN.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000     SELECT MAINT-TRAN-FILE    ASSIGN TO MNTTRAN
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT PRODUCT-MASTER-OLD ASSIGN TO PRODOLD
006300                     ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT PRODUCT-MASTER-NEW ASSIGN TO PRODNEW
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS IS PRODNEW-FILE-STATUS.
006700     SELECT PRD-REJECT-FILE    ASSIGN TO PRDREJ
006800                     ORGANIZATION IS LINE SEQUENTIAL
006900                     FILE STATUS IS PRDREJ-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  MAINT-TRAN-FILE.
007600*
007700 01  MAINT-TRAN-RECORD                PIC X(750).
007800*
007900 FD  PRODUCT-MASTER-OLD.
008000*
008100 01  PRODUCT-MASTER-OLD-RECORD        PIC X(750).
008200*
008300 FD  PRODUCT-MASTER-NEW.
008400*
008500 01  PRODUCT-MASTER-NEW-RECORD        PIC X(750).
008600*
008700 FD  PRD-REJECT-FILE.
008800*
008900 01  PRD-REJECT-RECORD                PIC X(750).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009210 77  TRANSACTION-EOF-SWITCH        PIC X   VALUE "N".
009220     88  TRANSACTION-EOF                   VALUE "Y".
009230 77  TRAN-APPLIED-COUNT            PIC S9(7) COMP VALUE ZERO.
009240*
009300 01  SWITCHES.
009600     05  PRODMAST-EOF-SWITCH          PIC X   VALUE "N".
009700         88  PRODMAST-EOF                      VALUE "Y".
009800     05  MASTER-FOUND-SWITCH          PIC X   VALUE "N".
009900         88  MASTER-FOUND                      VALUE "Y".
010000     05  SKU-DUPLICATE-SWITCH         PIC X   VALUE "N".
010100         88  SKU-IS-DUPLICATE                  VALUE "Y".
010150     05  FILLER                       PIC X(001).
010200*
010300 01  FILE-STATUS-FIELDS.
010400     05  PRODNEW-FILE-STATUS          PIC XX.
010500         88  PRODNEW-SUCCESSFUL               VALUE "00".
010600     05  PRDREJ-FILE-STATUS           PIC XX.
010700         88  PRDREJ-SUCCESSFUL                VALUE "00".
010750     05  FILLER                       PIC X(002).
010800*
010900 01  COUNTERS.
011000     05  PROD-TABLE-COUNT             PIC S9(5) COMP VALUE ZERO.
011100     05  SKU-COMPARE-IDX              PIC S9(5) COMP VALUE ZERO.
011300     05  TRAN-REJECTED-COUNT          PIC S9(7) COMP VALUE ZERO.
011350     05  FILLER                       PIC X(002).
011400*
011500 01  WORK-SKU-FIELDS.
011600     05  WS-NEW-SKU-UPPER             PIC X(020).
011700     05  WS-TABLE-SKU-UPPER           PIC X(020).
011750     05  FILLER                       PIC X(002).
011800*
011900 01  MAINTENANCE-TRANSACTION.
012000     05  MT-TRANSACTION-CODE          PIC X(001).
012100         88  DELETE-RECORD                     VALUE "1".
012200         88  ADD-RECORD                        VALUE "2".
012300         88  CHANGE-RECORD                     VALUE "3".
012400     05  MT-PROD-ID                   PIC 9(09).
012500     05  MT-PROD-ID-X REDEFINES MT-PROD-ID
012600                                      PIC X(09).
012700     05  MT-PROD-NAME                 PIC X(100).
012800     05  MT-PROD-CATEGORY             PIC X(050).
012900     05  MT-PROD-SKU                  PIC X(020).
013000     05  MT-PROD-DESCRIPTION          PIC X(500).
013100     05  MT-PROD-PRICE-IN             PIC S9(8)V99 COMP-3.
013200     05  MT-PROD-PRICE-OUT            PIC S9(8)V99 COMP-3.
013300     05  MT-PROD-PRICE-FIELDS REDEFINES MT-PROD-PRICE-OUT
013400                                      PIC X(06).
013500     05  MT-PROD-SUPPLIER-ID          PIC 9(09).
013600     05  FILLER                       PIC X(037).
013700*
013800 01  PROD-TABLE-AREA.
013900     05  PROD-TABLE OCCURS 1 TO 5000 TIMES
014000                    DEPENDING ON PROD-TABLE-COUNT
014100                    INDEXED BY PROD-IDX.
014200         10  PT-PROD-ID               PIC 9(09).
014300         10  PT-PROD-NAME             PIC X(100).
014400         10  PT-PROD-CATEGORY         PIC X(050).
014500         10  PT-PROD-SKU              PIC X(020).
014600         10  PT-PROD-DESCRIPTION      PIC X(500).
014700         10  PT-PROD-PRICE-IN         PIC S9(8)V99 COMP-3.
014800         10  PT-PROD-PRICE-OUT        PIC S9(8)V99 COMP-3.
014900         10  PT-PROD-STOCK            PIC S9(7)    COMP-3.
015000         10  PT-PROD-MIN-STOCK        PIC S9(7)    COMP-3.
015100         10  PT-PROD-SUPPLIER-ID      PIC 9(09).
015200         10  PT-PROD-ACTIVE           PIC X(001).
015300*
015500     COPY PRODMAST.
015600*
015700 PROCEDURE DIVISION.
015800*
015900 000-MAINTAIN-PRODUCT-MASTER.
016000*
016100     PERFORM 050-INITIALIZE-RUN THRU 050-EXIT.
016200     PERFORM 300-MAINTAIN-PRODUCT-RECORD THRU 300-EXIT
016300         UNTIL TRANSACTION-EOF.
016400     PERFORM 900-REWRITE-PRODUCT-MASTER THRU 900-EXIT.
016500     DISPLAY "PRDMAINT - TRANSACTIONS APPLIED  " TRAN-APPLIED-COUNT.
016600     DISPLAY "PRDMAINT - TRANSACTIONS REJECTED " TRAN-REJECTED-COUNT.
016700     CLOSE MAINT-TRAN-FILE
016800           PRODUCT-MASTER-OLD
016900           PRODUCT-MASTER-NEW
017000           PRD-REJECT-FILE.
017100     STOP RUN.
017200*
017300 050-INITIALIZE-RUN.
017400*
017500     OPEN INPUT  MAINT-TRAN-FILE
017600                 PRODUCT-MASTER-OLD
017700          OUTPUT PRODUCT-MASTER-NEW
017800                 PRD-REJECT-FILE.
017900     IF RERUN-REQUESTED
018000         DISPLAY "PRDMAINT - RUNNING IN RERUN MODE (UPSI-0 ON)".
018100     PERFORM 100-LOAD-PRODUCT-TABLE THRU 100-EXIT.
018200     PERFORM 310-READ-MAINTENANCE-TRANSACTION THRU 310-EXIT.
018300 050-EXIT.
018400     EXIT.
018500*
018600 100-LOAD-PRODUCT-TABLE.
018700*
018800     PERFORM 110-READ-PRODUCT-MASTER THRU 110-EXIT
018900         UNTIL PRODMAST-EOF.
019000 100-EXIT.
019100     EXIT.
019200*
019300 110-READ-PRODUCT-MASTER.
019400*
019500     READ PRODUCT-MASTER-OLD INTO PRODUCT-RECORD
019600         AT END
019700             MOVE "Y" TO PRODMAST-EOF-SWITCH
019800         NOT AT END
019900             PERFORM 120-ADD-PRODUCT-TABLE-ENTRY THRU 120-EXIT.
020000 110-EXIT.
020100     EXIT.
020200*
020300 120-ADD-PRODUCT-TABLE-ENTRY.
020400*
020500     ADD 1 TO PROD-TABLE-COUNT.
020600     SET PROD-IDX TO PROD-TABLE-COUNT.
020700     MOVE PROD-ID          OF PRODUCT-RECORD
020800                           TO PT-PROD-ID (PROD-IDX).
020900     MOVE PROD-NAME        OF PRODUCT-RECORD
021000                           TO PT-PROD-NAME (PROD-IDX).
021100     MOVE PROD-CATEGORY    OF PRODUCT-RECORD
021200                           TO PT-PROD-CATEGORY (PROD-IDX).
021300     MOVE PROD-SKU         OF PRODUCT-RECORD
021400                           TO PT-PROD-SKU (PROD-IDX).
021500     MOVE PROD-DESCRIPTION OF PRODUCT-RECORD
021600                           TO PT-PROD-DESCRIPTION (PROD-IDX).
021700     MOVE PROD-PRICE-IN    OF PRODUCT-RECORD
021800                           TO PT-PROD-PRICE-IN (PROD-IDX).
021900     MOVE PROD-PRICE-OUT   OF PRODUCT-RECORD
022000                           TO PT-PROD-PRICE-OUT (PROD-IDX).
022100     MOVE PROD-STOCK       OF PRODUCT-RECORD
022200                           TO PT-PROD-STOCK (PROD-IDX).
022300     MOVE PROD-MIN-STOCK   OF PRODUCT-RECORD
022400                           TO PT-PROD-MIN-STOCK (PROD-IDX).
022500     MOVE PROD-SUPPLIER-ID OF PRODUCT-RECORD
022600                           TO PT-PROD-SUPPLIER-ID (PROD-IDX).
022700     MOVE PROD-ACTIVE      OF PRODUCT-RECORD
022800                           TO PT-PROD-ACTIVE (PROD-IDX).
022900 120-EXIT.
023000     EXIT.
023100*
023200 300-MAINTAIN-PRODUCT-RECORD.
023300*
023400     IF MT-TRANSACTION-CODE IS NOT VALID-TRAN-CODE
023500         PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
023600         GO TO 300-READ-NEXT.
023700     PERFORM 400-FIND-PRODUCT-BY-ID THRU 400-EXIT.
023800     IF DELETE-RECORD
023900         IF MASTER-FOUND
024000             PERFORM 370-DEACTIVATE-PRODUCT-RECORD THRU 370-EXIT
024100         ELSE
024200             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
024300     ELSE
024400     IF ADD-RECORD
024500         IF MASTER-FOUND
024550             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
024600         ELSE
024700             PERFORM 340-ADD-PRODUCT-RECORD THRU 340-EXIT
024800     ELSE
024900     IF CHANGE-RECORD
025000         IF MASTER-FOUND
025100             PERFORM 360-CHANGE-PRODUCT-RECORD THRU 360-EXIT
025200         ELSE
025300             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT.
025400 300-READ-NEXT.
025500     PERFORM 310-READ-MAINTENANCE-TRANSACTION THRU 310-EXIT.
025600 300-EXIT.
025700     EXIT.
025800*
025900 310-READ-MAINTENANCE-TRANSACTION.
026000*
026100     READ MAINT-TRAN-FILE INTO MAINTENANCE-TRANSACTION
026200         AT END
026300             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
026400 310-EXIT.
026500     EXIT.
026600*
026700 340-ADD-PRODUCT-RECORD.
026800*
026850     IF MT-PROD-SKU NOT = SPACE
026860         PERFORM 420-SEARCH-SKU-TABLE THRU 420-EXIT
027000         IF SKU-IS-DUPLICATE
027100             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
027200             GO TO 340-EXIT.
027300     ADD 1 TO PROD-TABLE-COUNT.
027400     SET PROD-IDX TO PROD-TABLE-COUNT.
027500     MOVE MT-PROD-ID                  TO PT-PROD-ID (PROD-IDX).
027600     MOVE MT-PROD-NAME                TO PT-PROD-NAME (PROD-IDX).
027700     MOVE MT-PROD-CATEGORY            TO PT-PROD-CATEGORY (PROD-IDX).
027800     MOVE MT-PROD-SKU                 TO PT-PROD-SKU (PROD-IDX).
027900     MOVE MT-PROD-DESCRIPTION         TO PT-PROD-DESCRIPTION (PROD-IDX).
028000     MOVE MT-PROD-PRICE-IN            TO PT-PROD-PRICE-IN (PROD-IDX).
028100     MOVE MT-PROD-PRICE-OUT           TO PT-PROD-PRICE-OUT (PROD-IDX).
028200     MOVE MT-PROD-SUPPLIER-ID         TO PT-PROD-SUPPLIER-ID (PROD-IDX).
028300     MOVE ZERO                        TO PT-PROD-STOCK (PROD-IDX).
028400     MOVE ZERO                        TO PT-PROD-MIN-STOCK (PROD-IDX).
028500     MOVE "Y"                         TO PT-PROD-ACTIVE (PROD-IDX).
028600     ADD 1 TO TRAN-APPLIED-COUNT.
028700 340-EXIT.
028800     EXIT.
028900*
029000 360-CHANGE-PRODUCT-RECORD.
029100*
029200     IF MT-PROD-SKU NOT = SPACE AND MT-PROD-SKU NOT = PT-PROD-SKU (PROD-IDX)
029300         PERFORM 420-SEARCH-SKU-TABLE THRU 420-EXIT
029400         IF SKU-IS-DUPLICATE
029500             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
029600             GO TO 360-EXIT
029700         ELSE
029800             MOVE MT-PROD-SKU TO PT-PROD-SKU (PROD-IDX).
029900     IF MT-PROD-NAME NOT = SPACE
030000         MOVE MT-PROD-NAME TO PT-PROD-NAME (PROD-IDX).
030100     IF MT-PROD-CATEGORY NOT = SPACE
030200         MOVE MT-PROD-CATEGORY TO PT-PROD-CATEGORY (PROD-IDX).
030300     IF MT-PROD-DESCRIPTION NOT = SPACE
030400         MOVE MT-PROD-DESCRIPTION TO PT-PROD-DESCRIPTION (PROD-IDX).
030500     IF MT-PROD-PRICE-IN NOT = ZERO
030600         MOVE MT-PROD-PRICE-IN TO PT-PROD-PRICE-IN (PROD-IDX).
030700     IF MT-PROD-PRICE-OUT NOT = ZERO
030800         MOVE MT-PROD-PRICE-OUT TO PT-PROD-PRICE-OUT (PROD-IDX).
030900     IF MT-PROD-SUPPLIER-ID NOT = ZERO
031000         MOVE MT-PROD-SUPPLIER-ID TO PT-PROD-SUPPLIER-ID (PROD-IDX).
031100     ADD 1 TO TRAN-APPLIED-COUNT.
031200 360-EXIT.
031300     EXIT.
031400*
031500 370-DEACTIVATE-PRODUCT-RECORD.
031600*
031700     MOVE "N" TO PT-PROD-ACTIVE (PROD-IDX).
031800     ADD 1 TO TRAN-APPLIED-COUNT.
031900 370-EXIT.
032000     EXIT.
032100*
032200 380-WRITE-ERROR-TRANSACTION.
032300*
032400     WRITE PRD-REJECT-RECORD FROM MAINTENANCE-TRANSACTION.
032500     IF NOT PRDREJ-SUCCESSFUL
032600         DISPLAY "WRITE ERROR ON PRDREJ FOR PROD ID " MT-PROD-ID
032700         DISPLAY "FILE STATUS CODE IS " PRDREJ-FILE-STATUS.
032800     ADD 1 TO TRAN-REJECTED-COUNT.
032900 380-EXIT.
033000     EXIT.
033100*
033200 400-FIND-PRODUCT-BY-ID.
033300*
033400     MOVE "N" TO MASTER-FOUND-SWITCH.
033500     IF PROD-TABLE-COUNT NOT GREATER THAN ZERO
033600         GO TO 400-EXIT.
033700     SET PROD-IDX TO 1.
033800     SEARCH PROD-TABLE
033900         AT END
034000             MOVE "N" TO MASTER-FOUND-SWITCH
034100         WHEN PT-PROD-ID (PROD-IDX) = MT-PROD-ID
034200             MOVE "Y" TO MASTER-FOUND-SWITCH.
034300 400-EXIT.
034400     EXIT.
034500*
034600 420-SEARCH-SKU-TABLE.
034700*
034800     MOVE "N" TO SKU-DUPLICATE-SWITCH.
034900     MOVE SPACE TO WS-NEW-SKU-UPPER.
035000     MOVE MT-PROD-SKU TO WS-NEW-SKU-UPPER.
035100     INSPECT WS-NEW-SKU-UPPER CONVERTING
035200         "abcdefghijklmnopqrstuvwxyz" TO
035300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035400     IF PROD-TABLE-COUNT NOT GREATER THAN ZERO
035500         GO TO 420-EXIT.
035600     PERFORM 430-COMPARE-ONE-SKU-ENTRY THRU 430-EXIT
035700         VARYING SKU-COMPARE-IDX FROM 1 BY 1
035800         UNTIL SKU-COMPARE-IDX > PROD-TABLE-COUNT
035900            OR SKU-IS-DUPLICATE.
036000 420-EXIT.
036100     EXIT.
036200*
036300 430-COMPARE-ONE-SKU-ENTRY.
036400*
036500     IF PT-PROD-ID (SKU-COMPARE-IDX) = MT-PROD-ID
036600         GO TO 430-EXIT.
036700     MOVE SPACE TO WS-TABLE-SKU-UPPER.
036800     MOVE PT-PROD-SKU (SKU-COMPARE-IDX) TO WS-TABLE-SKU-UPPER.
036900     INSPECT WS-TABLE-SKU-UPPER CONVERTING
037000         "abcdefghijklmnopqrstuvwxyz" TO
037100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037200     IF WS-TABLE-SKU-UPPER = WS-NEW-SKU-UPPER
037300         MOVE "Y" TO SKU-DUPLICATE-SWITCH.
037400 430-EXIT.
037500     EXIT.
037600*
037700 900-REWRITE-PRODUCT-MASTER.
037800*
037900     PERFORM 910-WRITE-ONE-PRODUCT THRU 910-EXIT
038000         VARYING PROD-IDX FROM 1 BY 1
038100         UNTIL PROD-IDX > PROD-TABLE-COUNT.
038200 900-EXIT.
038300     EXIT.
038400*
038500 910-WRITE-ONE-PRODUCT.
038600*
038700     MOVE PT-PROD-ID (PROD-IDX)
038800                      TO PROD-ID          OF PRODUCT-RECORD.
038900     MOVE PT-PROD-NAME (PROD-IDX)
039000                      TO PROD-NAME        OF PRODUCT-RECORD.
039100     MOVE PT-PROD-CATEGORY (PROD-IDX)
039200                      TO PROD-CATEGORY    OF PRODUCT-RECORD.
039300     MOVE PT-PROD-SKU (PROD-IDX)
039400                      TO PROD-SKU         OF PRODUCT-RECORD.
039500     MOVE PT-PROD-DESCRIPTION (PROD-IDX)
039600                      TO PROD-DESCRIPTION OF PRODUCT-RECORD.
039700     MOVE PT-PROD-PRICE-IN (PROD-IDX)
039800                      TO PROD-PRICE-IN    OF PRODUCT-RECORD.
039900     MOVE PT-PROD-PRICE-OUT (PROD-IDX)
040000                      TO PROD-PRICE-OUT   OF PRODUCT-RECORD.
040100     MOVE PT-PROD-STOCK (PROD-IDX)
040200                      TO PROD-STOCK       OF PRODUCT-RECORD.
040300     MOVE PT-PROD-MIN-STOCK (PROD-IDX)
040400                      TO PROD-MIN-STOCK   OF PRODUCT-RECORD.
040500     MOVE PT-PROD-SUPPLIER-ID (PROD-IDX)
040600                      TO PROD-SUPPLIER-ID OF PRODUCT-RECORD.
040700     MOVE PT-PROD-ACTIVE (PROD-IDX)
040800                      TO PROD-ACTIVE      OF PRODUCT-RECORD.
040900     WRITE PRODUCT-MASTER-NEW-RECORD FROM PRODUCT-RECORD.
041000     IF NOT PRODNEW-SUCCESSFUL
041100         DISPLAY "WRITE ERROR ON PRODNEW FOR PROD ID "
041200             PT-PROD-ID (PROD-IDX)
041300         DISPLAY "FILE STATUS CODE IS " PRODNEW-FILE-STATUS.
041400 910-EXIT.
041500     EXIT.
041600******************************************************************
